000100**************************************************************    00000100
000200* FARMITEM - LIVE INVENTORY TABLE, COPY WITH REPLACING.           00000200
000300*    ONE OCCURRENCE = ONE PHYSICAL UNIT CURRENTLY IN STOCK.       00000300
000400*    PRICE RIDES WITH THE UNIT SO A CATALOG PRICE CHANGE DOES     00000400
000500*    NOT DISTURB UNITS ALREADY ON THE SHELF.  FARMINV1 ADDS,      00000500
000600*    REMOVES AND LISTS STOCK BY SCANNING THIS TABLE.  LAYOUT      00000600
000700*    MUST MATCH WS-INV-TBL IN FARMST01 BYTE FOR BYTE.             00000700
000800**************************************************************    00000800
000900 01  :TAG:-TBL.                                                   00000900
001000     05  :TAG:-ENTRY OCCURS 500 TIMES.                            00001000
001100         10  :TAG:-PROD-TYPE     PIC X(4).                        00001100
001200         10  :TAG:-PROD-QUALITY  PIC 9(1).                        00001200
001300         10  :TAG:-PROD-PRICE    PIC 9(5).                        00001300
001400     05  FILLER                  PIC X(4).                        00001400
