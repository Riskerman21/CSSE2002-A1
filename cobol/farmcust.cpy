000100**************************************************************    00000100
000200* FARMCUST - CUSTOMER RECORD LAYOUT, COPY WITH REPLACING.         00000200
000300*    IDENTITY IS (:TAG:-NAME, :TAG:-PHONE) - ADDRESS IS NOT       00000300
000400*    PART OF THE KEY.  CALLER SUPPLIES THE PREFIX TAG.            00000400
000500**************************************************************    00000500
000600 01  :TAG:-REC.                                                   00000600
000700     05  :TAG:-NAME          PIC X(30).                           00000700
000800     05  :TAG:-PHONE         PIC 9(09).                           00000800
000900     05  :TAG:-ADDRESS       PIC X(40).                           00000900
