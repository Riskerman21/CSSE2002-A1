000100**************************************************************    00000100
000200* FARMPRC1 - SALE PRICING SUBROUTINE.                             00000200
000300*                                                                 00000300
000400* PRICES ONE TRANSACTION (BASIC, CATEGORISED OR SPECIAL) AND      00000400
000500* BUILDS THE PER-TYPE SUBTOTAL TABLE THE RECEIPT PRINTER          00000500
000600* (FARMRCT1) LATER WALKS.  POSTS THE FINAL TOTAL BACK INTO        00000600
000700* TXN-TOTAL ON THE CALLER'S OWN COPY OF THE TRANSACTION.          00000700
000800**************************************************************    00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*                                                                 00001100
001200*------------------------------------------------------------     00001200
001300** DATE     BY    REQUEST   DESCRIPTION                           00001300
001400*------------------------------------------------------------     00001400
001500** 01/30/95 MJH   IS-0299   ORIGINAL PROGRAM - PULLED OUT OF      00001500
001600**                          FARMST01 SO RECEIPTS CAN REPRICE      00001600
001700**                          A SALE WITHOUT DUPLICATING RULES.     00001700
001800** 11/12/96 PLK   IS-0317   SPECIAL-SALE DISCOUNT SUBTOTAL        00001800
001900**                          NOW ROUNDS FRACTIONAL CENTS UP.       00001900
002000** 10/02/98 DWB   IS-0340   YEAR 2000 - NO DATE FIELDS IN THIS    00002000
002100**                          MODULE, REVIEWED AND CLEARED.         00002100
002110** 04/02/01 PLK   IS-0369   ZERO-TOTAL DEFENSIVE TRACE ADDED      00002110
002120**                          FOR NON-EMPTY SALES PER               00002120
002130**                          OPERATIONS REQUEST.                   00002130
002200*------------------------------------------------------------     00002200
002300*                                                                 00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID. FARMPRC1.                                            00002500
002600 AUTHOR. P L KOWALCZYK.                                           00002600
002700 INSTALLATION. BLUE FURROW FARM SUPPLY - DATA PROCESSING.         00002700
002800 DATE-WRITTEN. 01/30/95.                                          00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY. COMPANY CONFIDENTIAL.                                  00003000
003100*                                                                 00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER. IBM-370.                                        00003400
003500 OBJECT-COMPUTER. IBM-370.                                        00003500
003600*                                                                 00003600
003700**************************************************************    00003700
003800 DATA DIVISION.                                                   00003800
003900 WORKING-STORAGE SECTION.                                         00003900
004000*                                                                 00004000
004100 01  WS-SUBSCRIPTS.                                               00004100
004200     05  WS-TYPE-IX          PIC 9(4)   COMP VALUE 0.             00004200
004300     05  WS-ITEM-IX          PIC 9(4)   COMP VALUE 0.             00004300
004400     05  WS-FIND-IX          PIC 9(4)   COMP VALUE 0.             00004400
004500     05  WS-DISC-IX          PIC 9(4)   COMP VALUE 0.             00004500
004600     05  FILLER              PIC X(4).                            00004600
004700*                                                                 00004700
004800 01  WS-LOOKUP-TYPE           PIC X(4).                           00004800
004900*                                                                 00004900
005000*    PLAIN-SUBTOTAL IS THE UNDISCOUNTED P4 AMOUNT FOR EACH        00005000
005100*    TYPE - KEPT SEPARATE FROM THE CALLER'S SUBTOTAL TABLE SO     00005100
005200*    A SPECIAL SALE CAN STILL FIGURE ITS TOTAL SAVED (P9).        00005200
005300 01  WS-WORK-SUBTOTALS.                                           00005300
005400     05  WS-PLAIN-SUBTOTAL OCCURS 4 TIMES                         00005400
005500             PIC 9(9)   COMP-3.                                   00005500
005600     05  FILLER              PIC X(4).                            00005600
005700*                                                                 00005700
005800 77  WS-PLAIN-TOTAL          PIC 9(9)   COMP-3 VALUE 0.           00005800
005900 77  WS-RAW-SUBTOTAL         PIC 9(11)  COMP-3 VALUE 0.           00005900
006000 77  WS-QUOTIENT             PIC 9(9)   COMP-3 VALUE 0.           00006000
006100 77  WS-REMAINDER            PIC 9(3)   COMP-3 VALUE 0.           00006100
006200 77  WS-FINAL-TOTAL          PIC 9(9)   COMP-3 VALUE 0.           00006200
006300*                                                                 00006300
006400*    RAW BYTE VIEW OF THE FINAL TOTAL - USED ONLY FOR THE         00006400
006500*    ABEND-STYLE TRACE LINE IN 050-VALIDATE-TOTAL.                00006500
006600 01  WS-FINAL-TOTAL-X REDEFINES WS-FINAL-TOTAL                    00006600
006700         PIC X(5).                                                00006700
006800*                                                                 00006800
006900 COPY FARMPROD.                                                   00006900
007000*                                                                 00007000
007100 LINKAGE SECTION.                                                 00007100
007200*                                                                 00007200
007300 COPY FARMTXN.                                                    00007300
007400*                                                                 00007400
007500 01  LK-SUBTOTAL-TBL.                                             00007500
007600     05  LK-SUBTOTAL-ENTRY OCCURS 4 TIMES.                        00007600
007700         10  LK-SUBTOTAL-QTY     PIC 9(4)   COMP.                 00007700
007800         10  LK-SUBTOTAL-AMT     PIC 9(9)   COMP-3.               00007800
007900     05  FILLER                  PIC X(4).                        00007900
008000 01  LK-PRICE-SAVED           PIC 9(9)   COMP-3.                  00008000
008100 01  LK-RETURN-CODE           PIC X(2).                           00008100
008200     88  LK-RETURN-OK             VALUE '00'.                     00008200
008300 01  LK-RETURN-MSG            PIC X(80).                          00008300
008400*                                                                 00008400
008500**************************************************************    00008500
008600 PROCEDURE DIVISION USING FARM-TXN-REC, LK-SUBTOTAL-TBL,          00008600
008700         LK-PRICE-SAVED, LK-RETURN-CODE, LK-RETURN-MSG.           00008700
008800*                                                                 00008800
008900 000-MAIN-LOGIC.                                                  00008900
009000     MOVE '00' TO LK-RETURN-CODE.                                 00009000
009100     MOVE SPACES TO LK-RETURN-MSG.                                00009100
009200     MOVE 0 TO LK-PRICE-SAVED.                                    00009200
009300     MOVE 0 TO WS-PLAIN-TOTAL.                                    00009300
009400     MOVE 0 TO WS-FINAL-TOTAL.                                    00009400
009500     PERFORM 100-INIT-ONE-TYPE                                    00009500
009600         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00009600
009700     PERFORM 200-TALLY-ONE-ITEM                                   00009700
009800         VARYING WS-ITEM-IX FROM 1 BY 1                           00009800
009900         UNTIL WS-ITEM-IX > TXN-ITEM-COUNT.                       00009900
010000     PERFORM 300-PRICE-ONE-TYPE                                   00010000
010100         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00010100
010200     MOVE WS-FINAL-TOTAL TO TXN-TOTAL.                            00010200
010300     IF TXN-IS-SPECIAL                                            00010300
010400         COMPUTE LK-PRICE-SAVED = WS-PLAIN-TOTAL - WS-FINAL-TOTAL 00010400
010500     END-IF.                                                      00010500
010600     PERFORM 050-VALIDATE-TOTAL THRU 050-EXIT.                    00010600
010700     GOBACK.                                                      00010700
010800*                                                                 00010800
010900 050-VALIDATE-TOTAL.                                              00010900
011000*    DEFENSIVE TRACE - A NON-EMPTY SALE SHOULD NEVER PRICE TO     00011000
011100*    ZERO.  IF IT DOES, DUMP THE PACKED TOTAL FOR THE OPERATOR    00011100
011200*    TO HAND TO DATA PROCESSING.                                  00011200
011300     IF TXN-TOTAL = 0 AND TXN-ITEM-COUNT > 0                      00011300
011400         DISPLAY 'FARMPRC1 - ZERO TOTAL ON A NON-EMPTY SALE '     00011400
011500             WS-FINAL-TOTAL-X                                     00011500
011600     END-IF.                                                      00011600
011700 050-EXIT.                                                        00011700
011800     EXIT.                                                        00011800
011900*                                                                 00011900
012000**************************************************************    00012000
012100*    PER-TYPE QUANTITY TALLY (P3)                                 00012100
012200**************************************************************    00012200
012300*                                                                 00012300
012400 100-INIT-ONE-TYPE.                                               00012400
012500     MOVE 0 TO LK-SUBTOTAL-QTY(WS-TYPE-IX).                       00012500
012600     MOVE 0 TO LK-SUBTOTAL-AMT(WS-TYPE-IX).                       00012600
012700     MOVE 0 TO WS-PLAIN-SUBTOTAL(WS-TYPE-IX).                     00012700
012800*                                                                 00012800
012900 200-TALLY-ONE-ITEM.                                              00012900
013000     MOVE TXN-ITEM-TYPE(WS-ITEM-IX) TO WS-LOOKUP-TYPE.            00013000
013100     PERFORM 210-FIND-CATALOG-IX                                  00013100
013200         VARYING WS-FIND-IX FROM 1 BY 1                           00013200
013300         UNTIL WS-FIND-IX > 4                                     00013300
013400            OR FP-TYPE-CODE(WS-FIND-IX) = WS-LOOKUP-TYPE.         00013400
013500     IF WS-FIND-IX NOT > 4                                        00013500
013600         ADD 1 TO LK-SUBTOTAL-QTY(WS-FIND-IX)                     00013600
013700     END-IF.                                                      00013700
013800*                                                                 00013800
013900 210-FIND-CATALOG-IX.                                             00013900
014000     CONTINUE.                                                    00014000
014100*                                                                 00014100
014200**************************************************************    00014200
014300*    SUBTOTAL PER TYPE (P4/P5/P7/P8)                              00014300
014400**************************************************************    00014400
014500*                                                                 00014500
014600 300-PRICE-ONE-TYPE.                                              00014600
014700     COMPUTE WS-PLAIN-SUBTOTAL(WS-TYPE-IX) =                      00014700
014800         LK-SUBTOTAL-QTY(WS-TYPE-IX) * FP-BASE-PRICE(WS-TYPE-IX). 00014800
014900     ADD WS-PLAIN-SUBTOTAL(WS-TYPE-IX) TO WS-PLAIN-TOTAL.         00014900
015000     IF TXN-IS-SPECIAL                                            00015000
015100         PERFORM 310-LOOKUP-DISCOUNT THRU 310-EXIT                00015100
015200     ELSE                                                         00015200
015300         MOVE WS-PLAIN-SUBTOTAL(WS-TYPE-IX)                       00015300
015400             TO LK-SUBTOTAL-AMT(WS-TYPE-IX)                       00015400
015500     END-IF.                                                      00015500
015600     ADD LK-SUBTOTAL-AMT(WS-TYPE-IX) TO WS-FINAL-TOTAL.           00015600
015700*                                                                 00015700
015800 310-LOOKUP-DISCOUNT.                                             00015800
015900*    P6 - NO REGISTERED DISCOUNT MEANS THE PLAIN P4 AMOUNT.       00015900
016000     PERFORM 320-SCAN-DISC-TBL                                    00016000
016100         VARYING WS-DISC-IX FROM 1 BY 1                           00016100
016200         UNTIL WS-DISC-IX > 4                                     00016200
016300            OR (TXN-DISC-TYPE(WS-DISC-IX) =                       00016300
016400                FP-TYPE-CODE(WS-TYPE-IX)                          00016400
016500            AND TXN-DISC-IS-SET(WS-DISC-IX)).                     00016500
016600     IF WS-DISC-IX NOT > 4                                        00016600
016700         PERFORM 330-APPLY-DISCOUNT THRU 330-EXIT                 00016700
016800         GO TO 310-EXIT                                           00016800
016900     END-IF.                                                      00016900
017000     MOVE WS-PLAIN-SUBTOTAL(WS-TYPE-IX)                           00017000
017100         TO LK-SUBTOTAL-AMT(WS-TYPE-IX).                          00017100
017200 310-EXIT.                                                        00017200
017300     EXIT.                                                        00017300
017400*                                                                 00017400
017500 320-SCAN-DISC-TBL.                                               00017500
017600     CONTINUE.                                                    00017600
017700*                                                                 00017700
017800 330-APPLY-DISCOUNT.                                              00017800
017900*    P7 - FRACTIONAL CENTS ROUND UP.  THE PERCENTAGE IS           00017900
018000*    FOLDED IN BEFORE THE DIVIDE SO NO INTERMEDIATE DECIMAL       00018000
018100*    FIELD IS NEEDED.                                             00018100
018200     COMPUTE WS-RAW-SUBTOTAL =                                    00018200
018300         LK-SUBTOTAL-QTY(WS-TYPE-IX) * FP-BASE-PRICE(WS-TYPE-IX)  00018300
018400         * (100 - TXN-DISC-PERCENT(WS-DISC-IX)).                  00018400
018500     COMPUTE WS-QUOTIENT = WS-RAW-SUBTOTAL / 100.                 00018500
018600     COMPUTE WS-REMAINDER =                                       00018600
018700         WS-RAW-SUBTOTAL - (WS-QUOTIENT * 100).                   00018700
018800     IF WS-REMAINDER > 0                                          00018800
018900         ADD 1 TO WS-QUOTIENT                                     00018900
019000     END-IF.                                                      00019000
019100     MOVE WS-QUOTIENT TO LK-SUBTOTAL-AMT(WS-TYPE-IX).             00019100
019200 330-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
