000100**************************************************************    00000100
000200* FARMRCT1 - SALES RECEIPT PRINT SUBROUTINE.                      00000200
000300*                                                                 00000300
000400* BUILDS THE PRINT IMAGE FOR ONE SALE INTO LK-RECEIPT-LINES -     00000400
000500* THE CALLER STILL OWNS RECEIPT-FILE AND DOES THE ACTUAL          00000500
000600* WRITEs.  PRICING (FARMPRC1) MUST HAVE ALREADY RUN - THIS        00000600
000700* PROGRAM ONLY FORMATS WHAT IT IS HANDED.                         00000700
000800**************************************************************    00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*                                                                 00001100
001200*------------------------------------------------------------     00001200
001300** DATE     BY    REQUEST   DESCRIPTION                           00001300
001400*------------------------------------------------------------     00001400
001500** 01/30/95 MJH   IS-0299   ORIGINAL PROGRAM - SPLIT OUT OF       00001500
001600**                          FARMST01 ALONGSIDE FARMPRC1.          00001600
001700** 11/12/96 PLK   IS-0317   CATEGORISED/SPECIAL SALES NOW GET     00001700
001800**                          A DISCOUNT-APPLIED ANNOTATION LINE.   00001800
001900** 03/04/97 PLK   IS-0321   ACTIVE-SALE PLACEHOLDER BANNER        00001900
002000**                          ADDED FOR THE MID-SALE RECEIPT KEY.   00002000
002100** 10/02/98 DWB   IS-0340   YEAR 2000 - NO DATE FIELDS IN THIS    00002100
002200**                          MODULE, REVIEWED AND CLEARED.         00002200
002210** 11/14/01 DWB   IS-0374   RECEIPT LINE TABLE OVERFLOW NOW       00002210
002220**                          TRACED INSTEAD OF SILENTLY            00002220
002230**                          DROPPED.                              00002230
002300*------------------------------------------------------------     00002300
002400*                                                                 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID. FARMRCT1.                                            00002600
002700 AUTHOR. M J HOLLAND.                                             00002700
002800 INSTALLATION. BLUE FURROW FARM SUPPLY - DATA PROCESSING.         00002800
002900 DATE-WRITTEN. 01/30/95.                                          00002900
003000 DATE-COMPILED.                                                   00003000
003100 SECURITY. COMPANY CONFIDENTIAL.                                  00003100
003200*                                                                 00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-370.                                        00003500
003600 OBJECT-COMPUTER. IBM-370.                                        00003600
003700*                                                                 00003700
003800**************************************************************    00003800
003900 DATA DIVISION.                                                   00003900
004000 WORKING-STORAGE SECTION.                                         00004000
004100*                                                                 00004100
004200 01  WS-SUBSCRIPTS.                                               00004200
004300     05  WS-LINE-IX          PIC 9(4)   COMP VALUE 0.             00004300
004400     05  WS-ITEM-IX          PIC 9(4)   COMP VALUE 0.             00004400
004500     05  WS-TYPE-IX          PIC 9(4)   COMP VALUE 0.             00004500
004600     05  WS-FIND-IX          PIC 9(4)   COMP VALUE 0.             00004600
004700     05  WS-DISC-IX          PIC 9(4)   COMP VALUE 0.             00004700
004800     05  FILLER              PIC X(4).                            00004800
004900*                                                                 00004900
005000 77  WS-LOOKUP-TYPE           PIC X(4).                           00005000
005100 77  WS-CENTS-SRC             PIC 9(9)   COMP-3 VALUE 0.          00005100
005200 77  WS-DOLLARS-WRK           PIC 9(7)V99 COMP-3 VALUE 0.         00005200
005300*                                                                 00005300
005400*    MONEY-EDIT - CENTS ARE CONVERTED TO A FLOATING-DOLLAR        00005400
005500*    PICTURE FOR EVERY AMOUNT THAT APPEARS ON THE RECEIPT.        00005500
005600 01  WS-MONEY-EDIT.                                               00005600
005700     05  WS-DOLLARS-EDIT     PIC $ZZZZZZ9.99.                     00005700
005800     05  FILLER              PIC X(4).                            00005800
005900*                                                                 00005900
006000*    ONE LINE IS STAGED HERE BEFORE IT IS COPIED INTO THE         00006000
006100*    CALLER'S LK-RECEIPT-LINE TABLE.                              00006100
006200 01  WS-CUR-LINE              PIC X(80).                          00006200
006300*                                                                 00006300
006400*    LEADING-TEXT VIEW OF THE STAGED LINE - USED ONLY BY THE      00006400
006500*    LINE-TABLE-FULL TRACE IN 900-APPEND-LINE.                    00006500
006600 01  WS-CUR-LINE-VIEW REDEFINES WS-CUR-LINE.                      00006600
006700     05  WS-CL-LEAD          PIC X(20).                           00006700
006800     05  FILLER              PIC X(60).                           00006800
006900*                                                                 00006900
007000 01  RPT-RCT-TITLE.                                               00007000
007100     05  FILLER      PIC X(20) VALUE 'SALES RECEIPT - TXN '.      00007100
007200     05  RCT-T-ID            PIC Z(4)9.                           00007200
007300     05  FILLER              PIC X(55) VALUE SPACES.              00007300
007400*                                                                 00007400
007500 01  RPT-RCT-HDR-BASIC.                                           00007500
007600     05  FILLER      PIC X(12) VALUE 'Item        '.              00007600
007700     05  FILLER      PIC X(5)  VALUE 'Price'.                     00007700
007800     05  FILLER              PIC X(63) VALUE SPACES.              00007800
007900*                                                                 00007900
008000 01  RPT-RCT-DET-BASIC.                                           00008000
008100     05  RCT-DB-NAME         PIC X(12).                           00008100
008200     05  RCT-DB-PRICE        PIC $ZZZZZZ9.99.                     00008200
008300     05  FILLER              PIC X(57) VALUE SPACES.              00008300
008400*                                                                 00008400
008500 01  RPT-RCT-HDR-CAT.                                             00008500
008600     05  FILLER      PIC X(12) VALUE 'Item        '.              00008600
008700     05  FILLER      PIC X(6)  VALUE 'Qty   '.                    00008700
008800     05  FILLER      PIC X(13) VALUE 'Price (ea.)  '.             00008800
008900     05  FILLER      PIC X(13) VALUE 'Subtotal     '.             00008900
009000     05  FILLER              PIC X(36) VALUE SPACES.              00009000
009100*                                                                 00009100
009200 01  RPT-RCT-DET-CAT.                                             00009200
009300     05  RCT-DC-NAME         PIC X(12).                           00009300
009400     05  RCT-DC-QTY          PIC Z(5)9.                           00009400
009500     05  RCT-DC-PRICE        PIC $ZZZZZZ9.99.                     00009500
009600     05  FILLER              PIC X(2) VALUE SPACES.               00009600
009700     05  RCT-DC-SUBTOT       PIC $ZZZZZZ9.99.                     00009700
009800     05  FILLER              PIC X(2) VALUE SPACES.               00009800
009900     05  FILLER              PIC X(36) VALUE SPACES.              00009900
010000*                                                                 00010000
010100 01  RPT-RCT-DISCOUNT.                                            00010100
010200     05  FILLER      PIC X(17) VALUE 'Discount applied!'.         00010200
010300     05  FILLER      PIC X(1) VALUE SPACE.                        00010300
010400     05  RCT-DSC-PCT         PIC ZZ9.                             00010400
010500     05  FILLER      PIC X(5) VALUE '% off'.                      00010500
010600     05  FILLER      PIC X(1) VALUE SPACE.                        00010600
010700     05  RCT-DSC-NAME        PIC X(10).                           00010700
010800     05  FILLER              PIC X(43) VALUE SPACES.              00010800
010900*                                                                 00010900
011000 01  RPT-RCT-TOTAL.                                               00011000
011100     05  FILLER      PIC X(7)  VALUE 'Total: '.                   00011100
011200     05  RCT-TOT-AMT         PIC $ZZZZZZ9.99.                     00011200
011300     05  FILLER              PIC X(62) VALUE SPACES.              00011300
011400*                                                                 00011400
011500 01  RPT-RCT-SAVINGS.                                             00011500
011600     05  FILLER      PIC X(21) VALUE '***** TOTAL SAVINGS: '.     00011600
011700     05  RCT-SAV-AMT         PIC $ZZZZZZ9.99.                     00011700
011800     05  FILLER      PIC X(6) VALUE ' *****'.                     00011800
011900     05  FILLER              PIC X(42) VALUE SPACES.              00011900
012000*                                                                 00012000
012100 01  RPT-RCT-CUSTOMER.                                            00012100
012200     05  FILLER      PIC X(10) VALUE 'Customer: '.                00012200
012300     05  RCT-CUST-NAME       PIC X(30).                           00012300
012400     05  FILLER              PIC X(40) VALUE SPACES.              00012400
012500*                                                                 00012500
012600 01  RPT-RCT-FOOTER.                                              00012600
012700     05  FILLER      PIC X(12) VALUE 'Thank you fo'.              00012700
012800     05  FILLER      PIC X(12) VALUE 'r shopping a'.              00012800
012900     05  FILLER      PIC X(12) VALUE 't Blue Furro'.              00012900
013000     05  FILLER      PIC X(12) VALUE 'w Farm Suppl'.              00013000
013100     05  FILLER      PIC X(2)  VALUE 'y!'.                        00013100
013200     05  FILLER              PIC X(30) VALUE SPACES.              00013200
013300*                                                                 00013300
013400 01  RPT-RCT-ACTIVE.                                              00013400
013500     05  FILLER      PIC X(12) VALUE '***** SALE S'.              00013500
013600     05  FILLER      PIC X(12) VALUE 'TILL IN PROG'.              00013600
013700     05  FILLER      PIC X(12) VALUE 'RESS - NO RE'.              00013700
013800     05  FILLER      PIC X(12) VALUE 'CEIPT YET **'.              00013800
013900     05  FILLER      PIC X(3)  VALUE '***'.                       00013900
014000     05  FILLER              PIC X(29) VALUE SPACES.              00014000
014100*                                                                 00014100
014200 COPY FARMPROD.                                                   00014200
014300*                                                                 00014300
014400 LINKAGE SECTION.                                                 00014400
014500*                                                                 00014500
014600 COPY FARMTXN.                                                    00014600
014700*                                                                 00014700
014800 01  LK-SUBTOTAL-TBL.                                             00014800
014900     05  LK-SUBTOTAL-ENTRY OCCURS 4 TIMES.                        00014900
015000         10  LK-SUBTOTAL-QTY     PIC 9(4)   COMP.                 00015000
015100         10  LK-SUBTOTAL-AMT     PIC 9(9)   COMP-3.               00015100
015200     05  FILLER                  PIC X(4).                        00015200
015300 01  LK-PRICE-SAVED           PIC 9(9)   COMP-3.                  00015300
015400 01  LK-LINE-COUNT            PIC 9(4)   COMP.                    00015400
015500 01  LK-RECEIPT-LINES.                                            00015500
015600     05  LK-RECEIPT-LINE OCCURS 20 TIMES                          00015600
015700             PIC X(80).                                           00015700
015800     05  FILLER                  PIC X(4).                        00015800
015900*                                                                 00015900
016000**************************************************************    00016000
016100 PROCEDURE DIVISION USING FARM-TXN-REC, LK-SUBTOTAL-TBL,          00016100
016200         LK-PRICE-SAVED, LK-LINE-COUNT, LK-RECEIPT-LINES.         00016200
016300*                                                                 00016300
016400 000-MAIN-LOGIC.                                                  00016400
016500     MOVE 1 TO WS-LINE-IX.                                        00016500
016600     IF TXN-ACTIVE                                                00016600
016700         PERFORM 100-RENDER-ACTIVE-BANNER                         00016700
016800     ELSE                                                         00016800
016900         PERFORM 200-RENDER-TITLE                                 00016900
017000         IF TXN-IS-BASIC                                          00017000
017100             PERFORM 300-RENDER-BASIC-HDR                         00017100
017200             PERFORM 310-RENDER-BASIC-ITEM                        00017200
017300                 VARYING WS-ITEM-IX FROM 1 BY 1                   00017300
017400                 UNTIL WS-ITEM-IX > TXN-ITEM-COUNT                00017400
017500         ELSE                                                     00017500
017600             PERFORM 400-RENDER-CAT-HDR                           00017600
017700             PERFORM 410-RENDER-CAT-TYPE                          00017700
017800                 VARYING WS-TYPE-IX FROM 1 BY 1                   00017800
017900                 UNTIL WS-TYPE-IX > 4                             00017900
018000         END-IF                                                   00018000
018100         PERFORM 500-RENDER-TOTAL                                 00018100
018200         IF TXN-IS-SPECIAL AND LK-PRICE-SAVED > 0                 00018200
018300             PERFORM 510-RENDER-SAVINGS                           00018300
018400         END-IF                                                   00018400
018500         PERFORM 520-RENDER-CUSTOMER                              00018500
018600         PERFORM 530-RENDER-FOOTER                                00018600
018700     END-IF.                                                      00018700
018800     COMPUTE LK-LINE-COUNT = WS-LINE-IX - 1.                      00018800
018900     GOBACK.                                                      00018900
019000*                                                                 00019000
019100**************************************************************    00019100
019200*    ACTIVE-SALE PLACEHOLDER                                      00019200
019300**************************************************************    00019300
019400*                                                                 00019400
019500 100-RENDER-ACTIVE-BANNER.                                        00019500
019600     MOVE RPT-RCT-ACTIVE TO WS-CUR-LINE.                          00019600
019700     PERFORM 900-APPEND-LINE.                                     00019700
019800*                                                                 00019800
019900 200-RENDER-TITLE.                                                00019900
020000     MOVE TXN-ID TO RCT-T-ID.                                     00020000
020100     MOVE RPT-RCT-TITLE TO WS-CUR-LINE.                           00020100
020200     PERFORM 900-APPEND-LINE.                                     00020200
020300*                                                                 00020300
020400**************************************************************    00020400
020500*    BASIC MODE - TWO COLUMN, ONE LINE PER ITEM                   00020500
020600**************************************************************    00020600
020700*                                                                 00020700
020800 300-RENDER-BASIC-HDR.                                            00020800
020900     MOVE RPT-RCT-HDR-BASIC TO WS-CUR-LINE.                       00020900
021000     PERFORM 900-APPEND-LINE.                                     00021000
021100*                                                                 00021100
021200 310-RENDER-BASIC-ITEM.                                           00021200
021300     MOVE TXN-ITEM-TYPE(WS-ITEM-IX) TO WS-LOOKUP-TYPE.            00021300
021400     PERFORM 910-FIND-CATALOG-IX                                  00021400
021500         VARYING WS-FIND-IX FROM 1 BY 1                           00021500
021600         UNTIL WS-FIND-IX > 4                                     00021600
021700            OR FP-TYPE-CODE(WS-FIND-IX) = WS-LOOKUP-TYPE.         00021700
021800     IF WS-FIND-IX NOT > 4                                        00021800
021900         MOVE FP-DISPLAY-NAME(WS-FIND-IX) TO RCT-DB-NAME          00021900
022000         MOVE FP-BASE-PRICE(WS-FIND-IX) TO WS-CENTS-SRC           00022000
022100         PERFORM 950-FORMAT-DOLLARS                               00022100
022200         MOVE WS-DOLLARS-EDIT TO RCT-DB-PRICE                     00022200
022300         MOVE RPT-RCT-DET-BASIC TO WS-CUR-LINE                    00022300
022400         PERFORM 900-APPEND-LINE                                  00022400
022500     END-IF.                                                      00022500
022600*                                                                 00022600
022700 910-FIND-CATALOG-IX.                                             00022700
022800     CONTINUE.                                                    00022800
022900*                                                                 00022900
023000**************************************************************    00023000
023100*    CATEGORISED/SPECIAL MODE - FOUR COLUMN, ONE LINE PER         00023100
023200*    PURCHASED TYPE IN CATALOG ORDER                              00023200
023300**************************************************************    00023300
023400*                                                                 00023400
023500 400-RENDER-CAT-HDR.                                              00023500
023600     MOVE RPT-RCT-HDR-CAT TO WS-CUR-LINE.                         00023600
023700     PERFORM 900-APPEND-LINE.                                     00023700
023800*                                                                 00023800
023900 410-RENDER-CAT-TYPE.                                             00023900
024000     IF LK-SUBTOTAL-QTY(WS-TYPE-IX) > 0                           00024000
024100         MOVE FP-DISPLAY-NAME(WS-TYPE-IX) TO RCT-DC-NAME          00024100
024200         MOVE LK-SUBTOTAL-QTY(WS-TYPE-IX) TO RCT-DC-QTY           00024200
024300         MOVE FP-BASE-PRICE(WS-TYPE-IX) TO WS-CENTS-SRC           00024300
024400         PERFORM 950-FORMAT-DOLLARS                               00024400
024500         MOVE WS-DOLLARS-EDIT TO RCT-DC-PRICE                     00024500
024600         MOVE LK-SUBTOTAL-AMT(WS-TYPE-IX) TO WS-CENTS-SRC         00024600
024700         PERFORM 950-FORMAT-DOLLARS                               00024700
024800         MOVE WS-DOLLARS-EDIT TO RCT-DC-SUBTOT                    00024800
024900         MOVE RPT-RCT-DET-CAT TO WS-CUR-LINE                      00024900
025000         PERFORM 900-APPEND-LINE                                  00025000
025100         IF TXN-IS-SPECIAL                                        00025100
025200             PERFORM 420-RENDER-DISCOUNT THRU 420-EXIT            00025200
025300         END-IF                                                   00025300
025400     END-IF.                                                      00025400
025500*                                                                 00025500
025600 420-RENDER-DISCOUNT.                                             00025600
025700*    ONLY A REGISTERED, NONZERO PERCENT EARNS THE ANNOTATION.     00025700
025800     PERFORM 430-SCAN-DISC-TBL                                    00025800
025900         VARYING WS-DISC-IX FROM 1 BY 1                           00025900
026000         UNTIL WS-DISC-IX > 4                                     00026000
026100            OR (TXN-DISC-TYPE(WS-DISC-IX) =                       00026100
026200                FP-TYPE-CODE(WS-TYPE-IX)                          00026200
026300            AND TXN-DISC-IS-SET(WS-DISC-IX)).                     00026300
026400     IF WS-DISC-IX > 4                                            00026400
026450         GO TO 420-EXIT                                           00026450
026500     END-IF.                                                      00026500
026550     IF TXN-DISC-PERCENT(WS-DISC-IX) NOT > 0                      00026550
026600         GO TO 420-EXIT                                           00026600
026650     END-IF.                                                      00026650
026700     MOVE TXN-DISC-PERCENT(WS-DISC-IX) TO RCT-DSC-PCT             00026700
026750     MOVE FP-DISPLAY-NAME(WS-TYPE-IX) TO RCT-DSC-NAME             00026750
026800     MOVE RPT-RCT-DISCOUNT TO WS-CUR-LINE                         00026800
026850     PERFORM 900-APPEND-LINE.                                     00026850
027100 420-EXIT.                                                        00027100
027200     EXIT.                                                        00027200
027300*                                                                 00027300
027400 430-SCAN-DISC-TBL.                                               00027400
027500     CONTINUE.                                                    00027500
027600*                                                                 00027600
027700**************************************************************    00027700
027800*    TRAILER - TOTAL, SAVINGS, CUSTOMER, FOOTER                   00027800
027900**************************************************************    00027900
028000*                                                                 00028000
028100 500-RENDER-TOTAL.                                                00028100
028200     MOVE TXN-TOTAL TO WS-CENTS-SRC.                              00028200
028300     PERFORM 950-FORMAT-DOLLARS.                                  00028300
028400     MOVE WS-DOLLARS-EDIT TO RCT-TOT-AMT.                         00028400
028500     MOVE RPT-RCT-TOTAL TO WS-CUR-LINE.                           00028500
028600     PERFORM 900-APPEND-LINE.                                     00028600
028700*                                                                 00028700
028800 510-RENDER-SAVINGS.                                              00028800
028900     MOVE LK-PRICE-SAVED TO WS-CENTS-SRC.                         00028900
029000     PERFORM 950-FORMAT-DOLLARS.                                  00029000
029100     MOVE WS-DOLLARS-EDIT TO RCT-SAV-AMT.                         00029100
029200     MOVE RPT-RCT-SAVINGS TO WS-CUR-LINE.                         00029200
029300     PERFORM 900-APPEND-LINE.                                     00029300
029400*                                                                 00029400
029500 520-RENDER-CUSTOMER.                                             00029500
029600     MOVE TXN-CUST-NAME TO RCT-CUST-NAME.                         00029600
029700     MOVE RPT-RCT-CUSTOMER TO WS-CUR-LINE.                        00029700
029800     PERFORM 900-APPEND-LINE.                                     00029800
029900*                                                                 00029900
030000 530-RENDER-FOOTER.                                               00030000
030100     MOVE RPT-RCT-FOOTER TO WS-CUR-LINE.                          00030100
030200     PERFORM 900-APPEND-LINE.                                     00030200
030300*                                                                 00030300
030400**************************************************************    00030400
030500*    COMMON HELPERS                                               00030500
030600**************************************************************    00030600
030700*                                                                 00030700
030800 900-APPEND-LINE.                                                 00030800
030900     IF WS-LINE-IX NOT > 20                                       00030900
031000         MOVE WS-CUR-LINE TO LK-RECEIPT-LINE(WS-LINE-IX)          00031000
031100         ADD 1 TO WS-LINE-IX                                      00031100
031200     ELSE                                                         00031200
031300         DISPLAY 'FARMRCT1 - RECEIPT LINE TABLE FULL, DROPPED '   00031300
031400             WS-CL-LEAD                                           00031400
031500     END-IF.                                                      00031500
031600*                                                                 00031600
031700 950-FORMAT-DOLLARS.                                              00031700
031800     COMPUTE WS-DOLLARS-WRK = WS-CENTS-SRC / 100.                 00031800
031900     MOVE WS-DOLLARS-WRK TO WS-DOLLARS-EDIT.                      00031900
