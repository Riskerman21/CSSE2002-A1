000100**************************************************************    00000100
000200* FARMST01 - FARM SHOP SALES AND INVENTORY BATCH DRIVER.          00000200
000300*                                                                 00000300
000400* READS AN INITIAL STOCK FILE AND A CUSTOMER MASTER FILE, THEN    00000400
000500* DRIVES ONE SALES-FILE ACTION RECORD AT A TIME THROUGH A SALE    00000500
000600* CYCLE (START/ADD/DISCOUNT/CHECKOUT) FOR EACH CUSTOMER VISIT.    00000600
000700* CALLS FARMINV1 FOR STOCK LEDGER WORK, FARMPRC1 TO PRICE A       00000700
000800* FINALISED SALE, AND FARMRCT1 TO BUILD THE RECEIPT LINES.        00000800
000900* WRITES ONE RECEIPT PER FINALISED SALE, PLUS A STATISTICS        00000900
001000* REPORT AT END OF RUN.                                           00001000
001100**************************************************************    00001100
001200*                                                                 00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500**------------------------------------------------------------    00001500
001600** DATE     BY    REQUEST   DESCRIPTION                           00001600
001700**------------------------------------------------------------    00001700
001800** 02/09/87 RTD   IS-0114   ORIGINAL PROGRAM - REPLACES THE       00001800
001900**                          OLD HAND-POSTED SALES LEDGER.         00001900
002000** 06/22/88 RTD   IS-0166   ADDED FANCY (BULK) INVENTORY          00002000
002100**                          MODE, SELECTABLE VIA UPSI-0.          00002100
002200** 11/03/89 PLK   IS-0201   ADDED SPECIAL-SALE DISCOUNT           00002200
002300**                          ACTION AND PER-TYPE SAVINGS.          00002300
002400** 04/17/91 PLK   IS-0233   HIGHEST-GROSSING-TRANSACTION          00002400
002500**                          FIX - TIES NOW KEEP EARLIER.          00002500
002600** 09/09/93 MJH   IS-0278   CUSTOMER TABLE RAISED TO 500          00002600
002700**                          ENTRIES FOR HARVEST VOLUME.           00002700
002800** 01/30/95 MJH   IS-0299   PRICING LOGIC EXTRACTED TO            00002800
002900**                          FARMPRC1 FOR REUSE ON RECEIPTS.       00002900
003000** 08/14/96 DWB   IS-0315   INVENTORY LOGIC EXTRACTED TO          00003000
003100**                          FARMINV1.                             00003100
003200** 10/02/98 DWB   IS-0340   YEAR 2000 - CURRENT-YEAR NOW          00003200
003300**                          CARRIED WITH A CENTURY PREFIX.        00003300
003400** 03/11/99 DWB   IS-0344   Y2K - SUMMARY HEADING SHOWS A         00003400
003500**                          FULL FOUR DIGIT YEAR NOW.             00003500
003600** 05/19/01 LTC   IS-0371   AVERAGE DISCOUNT PER TYPE ADDED       00003600
003700**                          TO THE END OF RUN SUMMARY (H7).       00003700
003800** 02/04/04 LTC   IS-0388   GROSS EARNINGS PER TYPE NOW           00003800
003900**                          ACCUMULATED FROM THE CATALOG          00003900
004000**                          PRICE, NOT THE POSTED TOTAL.          00004000
004010** 08/30/05 LTC   IS-0393   SUMMARY NOW SHOWS THE HIGHEST         00004010
004020**                          GROSSING TRANSACTION'S TOTAL,         00004020
004030**                          NOT JUST ITS TRANSACTION ID.          00004030
004100**------------------------------------------------------------    00004100
004200*                                                                 00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID. FARMST01.                                            00004400
004500 AUTHOR. R T DUGGAN.                                              00004500
004600 INSTALLATION. BLUE FURROW FARM SUPPLY - DATA PROCESSING.         00004600
004700 DATE-WRITTEN. 02/09/87.                                          00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY. COMPANY CONFIDENTIAL.                                  00004900
005000*                                                                 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-370.                                        00005300
005400 OBJECT-COMPUTER. IBM-370.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM                                           00005600
005700     CLASS SALE-ACTION-CLASS IS 'S' 'A' 'D' 'C'                   00005700
005800     UPSI-0 ON STATUS IS WS-FANCY-INV-SW                          00005800
005900            OFF STATUS IS WS-BASIC-INV-SW.                        00005900
006000*                                                                 00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300*                                                                 00006300
006400     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                          00006500
006600         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00006600
006700*                                                                 00006700
006800     SELECT STOCK-FILE ASSIGN TO STOCKFIL                         00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS  IS WS-STOCKFIL-STATUS.                      00007000
007100*                                                                 00007100
007200     SELECT SALES-FILE ASSIGN TO SALESFIL                         00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                          00007300
007400         FILE STATUS  IS WS-SALESFIL-STATUS.                      00007400
007500*                                                                 00007500
007600     SELECT RECEIPT-FILE ASSIGN TO RECPTFIL                       00007600
007700         ORGANIZATION IS LINE SEQUENTIAL                          00007700
007800         FILE STATUS  IS WS-RECPTFIL-STATUS.                      00007800
007900*                                                                 00007900
008000     SELECT SUMMARY-FILE ASSIGN TO SUMRYFIL                       00008000
008100         ORGANIZATION IS LINE SEQUENTIAL                          00008100
008200         FILE STATUS  IS WS-SUMRYFIL-STATUS.                      00008200
008300*                                                                 00008300
008400**************************************************************    00008400
008500 DATA DIVISION.                                                   00008500
008600 FILE SECTION.                                                    00008600
008700*                                                                 00008700
008800*    CUST-REC IS THE 79 BYTE CUSTOMER MASTER CONTRACT - NO        00008800
008900*    FILLER PAD, THE LAYOUT IS THE EXTERNAL RECORD EXACTLY.       00008900
009000 FD  CUSTOMER-FILE                                                00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY FARMCUST REPLACING ==:TAG:== BY ==CUST==.                   00009200
009300*                                                                 00009300
009400*    STOCK-FD-REC IS THE 9 BYTE STOCKING ACTION CONTRACT - NO     00009400
009500*    FILLER PAD, SAME REASON AS CUST-REC ABOVE.                   00009500
009600 FD  STOCK-FILE                                                   00009600
009700     RECORDING MODE IS F.                                         00009700
009800 01  STOCK-FD-REC.                                                00009800
009900     05  STK-PROD-TYPE           PIC X(4).                        00009900
010000     05  STK-PROD-QUALITY        PIC 9(1).                        00010000
010100     05  STK-QUANTITY            PIC 9(4).                        00010100
010200*                                                                 00010200
010300 FD  SALES-FILE                                                   00010300
010400     RECORDING MODE IS F.                                         00010400
010500 01  SALES-FD-REC.                                                00010500
010600     05  SALE-ACTION             PIC X(1).                        00010600
010700     05  SALE-OPERAND            PIC X(44).                       00010700
010800     05  SALE-OP-START REDEFINES SALE-OPERAND.                    00010800
010900         10  SALE-CUST-NAME      PIC X(30).                       00010900
011000         10  SALE-CUST-PHONE     PIC 9(09).                       00011000
011100         10  SALE-TXN-TYPE       PIC X(1).                        00011100
011200         10  FILLER              PIC X(4).                        00011200
011300     05  SALE-OP-ADD REDEFINES SALE-OPERAND.                      00011300
011400         10  SALE-PROD-TYPE      PIC X(4).                        00011400
011500         10  SALE-QTY            PIC 9(4).                        00011500
011600         10  FILLER              PIC X(36).                       00011600
011700     05  SALE-OP-DISC REDEFINES SALE-OPERAND.                     00011700
011800         10  SALE-DISC-TYPE      PIC X(4).                        00011800
011900         10  SALE-DISC-PERCENT   PIC 9(3).                        00011900
012000         10  FILLER              PIC X(37).                       00012000
012100     05  FILLER                  PIC X(35).                       00012100
012200*                                                                 00012200
012300 FD  RECEIPT-FILE                                                 00012300
012400     RECORDING MODE IS F.                                         00012400
012500 01  RECEIPT-FD-REC               PIC X(80).                      00012500
012600*                                                                 00012600
012700 FD  SUMMARY-FILE                                                 00012700
012800     RECORDING MODE IS F.                                         00012800
012900 01  SUMMARY-FD-REC               PIC X(80).                      00012900
013000*                                                                 00013000
013100**************************************************************    00013100
013200 WORKING-STORAGE SECTION.                                         00013200
013300**************************************************************    00013300
013400*                                                                 00013400
013500 01  SYSTEM-DATE-AND-TIME.                                        00013500
013600     05  CURRENT-DATE.                                            00013600
013700         10  CURRENT-CENT            PIC 9(2).                    00013700
013800         10  CURRENT-YEAR            PIC 9(2).                    00013800
013900         10  CURRENT-MONTH           PIC 9(2).                    00013900
014000         10  CURRENT-DAY             PIC 9(2).                    00014000
014100     05  CURRENT-TIME.                                            00014100
014200         10  CURRENT-HOUR            PIC 9(2).                    00014200
014300         10  CURRENT-MINUTE          PIC 9(2).                    00014300
014400         10  CURRENT-SECOND          PIC 9(2).                    00014400
014500         10  CURRENT-HNDSEC          PIC 9(2).                    00014500
014600     05  FILLER                      PIC X(4).                    00014600
014700*    Y2K - 10/98 - CENTURY PREFIX CARRIED SEPARATELY SINCE        00014700
014800*    ACCEPT FROM DATE STILL RETURNS ONLY A TWO DIGIT YEAR.        00014800
014900*                                                                 00014900
015000 01  WS-FILE-STATUS-GROUP.                                        00015000
015100     05  WS-CUSTFILE-STATUS      PIC X(2).                        00015100
015200         88  WS-CUSTFILE-OK          VALUE '00'.                  00015200
015300     05  WS-STOCKFIL-STATUS      PIC X(2).                        00015300
015400         88  WS-STOCKFIL-OK          VALUE '00'.                  00015400
015500     05  WS-SALESFIL-STATUS      PIC X(2).                        00015500
015600         88  WS-SALESFIL-OK          VALUE '00'.                  00015600
015700     05  WS-RECPTFIL-STATUS      PIC X(2).                        00015700
015800     05  WS-SUMRYFIL-STATUS      PIC X(2).                        00015800
015900     05  FILLER                  PIC X(2).                        00015900
016000*                                                                 00016000
016100 01  WS-SWITCHES.                                                 00016100
016200     05  WS-CUST-EOF-SW          PIC X(1) VALUE 'N'.              00016200
016300         88  WS-CUST-EOF             VALUE 'Y'.                   00016300
016400     05  WS-STOCK-EOF-SW         PIC X(1) VALUE 'N'.              00016400
016500         88  WS-STOCK-EOF             VALUE 'Y'.                  00016500
016600     05  WS-SALES-EOF-SW         PIC X(1) VALUE 'N'.              00016600
016700         88  WS-SALES-EOF             VALUE 'Y'.                  00016700
016800     05  WS-INV-KIND             PIC X(1).                        00016800
016900         88  WS-INV-IS-FANCY         VALUE 'F'.                   00016900
017000         88  WS-INV-IS-BASIC         VALUE 'B'.                   00017000
017100     05  WS-TXN-ACTIVE-SW        PIC X(1) VALUE 'N'.              00017100
017200         88  WS-TXN-IS-ACTIVE         VALUE 'Y'.                  00017200
017300     05  WS-STOP-REMOVE-SW       PIC X(1) VALUE 'N'.              00017300
017400     05  FILLER                  PIC X(2).                        00017400
017500*                                                                 00017500
017600 01  WS-RETURN-AREA.                                              00017600
017700     05  WS-RETURN-CODE          PIC X(2).                        00017700
017800         88  WS-RETURN-OK            VALUE '00'.                  00017800
017900     05  WS-RETURN-MSG           PIC X(80).                       00017900
018000*                                                                 00018000
018100*    FIXED MESSAGE TEXT - THESE FOUR ARE QUOTED VERBATIM          00018100
018200*    IN THE SHOP POLICY AND MUST MATCH IT EXACTLY.  EACH          00018200
018300*    IS BUILT AS A GROUP OF FILLERS SO NO LINE NEEDS A            00018300
018400*    CONTINUED LITERAL.                                           00018400
018500 01  WS-MSG-TABLE.                                                00018500
018600     05  WS-MSG-NO-SALE.                                          00018600
018700         10  FILLER      PIC X(15) VALUE 'Cannot add to c'.       00018700
018800         10  FILLER      PIC X(15) VALUE 'art when no cus'.       00018800
018900         10  FILLER      PIC X(15) VALUE 'tomer has start'.       00018900
019000         10  FILLER      PIC X(12) VALUE 'ed shopping.'.          00019000
019100         10  FILLER      PIC X(15) VALUE '               '.       00019100
019200         10  FILLER      PIC X( 8) VALUE '        '.              00019200
019300     05  WS-MSG-QTY-MIN.                                          00019300
019400         10  FILLER      PIC X(15) VALUE 'Quantity must b'.       00019400
019500         10  FILLER      PIC X(13) VALUE 'e at least 1.'.         00019500
019600         10  FILLER      PIC X(15) VALUE '               '.       00019600
019700         10  FILLER      PIC X(15) VALUE '               '.       00019700
019800         10  FILLER      PIC X(15) VALUE '               '.       00019800
019900         10  FILLER      PIC X( 7) VALUE '       '.               00019900
020000     05  WS-MSG-BASIC-ADD.                                        00020000
020100         10  FILLER      PIC X(15) VALUE 'Current invento'.       00020100
020200         10  FILLER      PIC X(15) VALUE 'ry is not fancy'.       00020200
020300         10  FILLER      PIC X(15) VALUE ' enough. Please'.       00020300
020400         10  FILLER      PIC X(15) VALUE ' supply product'.       00020400
020500         10  FILLER      PIC X(15) VALUE 's one at a time'.       00020500
020600         10  FILLER      PIC X( 1) VALUE '.'.                     00020600
020700         10  FILLER      PIC X( 4) VALUE '    '.                  00020700
020800     05  WS-MSG-BASIC-REMOVE.                                     00020800
020900         10  FILLER      PIC X(15) VALUE 'Current invento'.       00020900
021000         10  FILLER      PIC X(15) VALUE 'ry is not fancy'.       00021000
021100         10  FILLER      PIC X(15) VALUE ' enough. Please'.       00021100
021200         10  FILLER      PIC X(15) VALUE ' purchase produ'.       00021200
021300         10  FILLER      PIC X(15) VALUE 'cts one at a ti'.       00021300
021400         10  FILLER      PIC X( 3) VALUE 'me.'.                   00021400
021500         10  FILLER      PIC X( 2) VALUE '  '.                    00021500
021600*                                                                 00021600
021700 01  WS-COUNTERS.                                                 00021700
021800     05  WS-NEXT-TXN-ID          PIC 9(5)   COMP     VALUE 0.     00021800
021900     05  WS-CUST-COUNT           PIC 9(4)   COMP     VALUE 0.     00021900
022000     05  WS-INV-COUNT            PIC 9(4)   COMP     VALUE 0.     00022000
022100     05  WS-CUST-IX              PIC 9(4)   COMP     VALUE 0.     00022100
022200     05  WS-TYPE-IX              PIC 9(4)   COMP     VALUE 0.     00022200
022300     05  WS-ITEM-IX              PIC 9(4)   COMP     VALUE 0.     00022300
022400     05  WS-DISC-IX              PIC 9(4)   COMP     VALUE 0.     00022400
022500     05  WS-LINE-IX              PIC 9(4)   COMP     VALUE 0.     00022500
022600     05  WS-LINE-COUNT           PIC 9(4)   COMP     VALUE 0.     00022600
022700     05  WS-ERROR-COUNT          PIC 9(5)   COMP     VALUE 0.     00022700
022800     05  WS-LOOKUP-TYPE          PIC X(4).                        00022800
022900     05  FILLER                  PIC X(4).                        00022900
023000*                                                                 00023000
023100 COPY FARMPROD.                                                   00023100
023200*                                                                 00023200
023300 01  WS-CUST-MASTER.                                              00023300
023400     05  WS-CUST-ENTRY OCCURS 500 TIMES.                          00023400
023500         10  WS-CM-NAME          PIC X(30).                       00023500
023600         10  WS-CM-PHONE         PIC 9(09).                       00023600
023700         10  WS-CM-ADDRESS       PIC X(40).                       00023700
023800     05  FILLER                  PIC X(4).                        00023800
023900*                                                                 00023900
024000 01  WS-INV-TBL.                                                  00024000
024100     05  WS-INV-ENTRY OCCURS 500 TIMES.                           00024100
024200         10  WS-INV-PROD-TYPE    PIC X(4).                        00024200
024300         10  WS-INV-PROD-QUALITY PIC 9(1).                        00024300
024400         10  WS-INV-PROD-PRICE   PIC 9(5).                        00024400
024500     05  FILLER                  PIC X(4).                        00024500
024600*                                                                 00024600
024700 01  WS-INV-CALL-AREA.                                            00024700
024800     05  WS-FUNCTION-CODE        PIC X(4).                        00024800
024900     05  WS-PROD-TYPE-ARG        PIC X(4).                        00024900
025000     05  WS-PROD-QUALITY-ARG     PIC 9(1).                        00025000
025100     05  WS-QTY-REQ-ARG          PIC 9(4)   COMP.                 00025100
025200     05  WS-QTY-DONE-ARG         PIC 9(4)   COMP.                 00025200
025300     05  FILLER                  PIC X(4).                        00025300
025400*                                                                 00025400
025500 COPY FARMTXN.                                                    00025500
025600*    FARM-TXN-REC DOUBLES AS THE LIVE CART WHILE ACTIVE AND AS    00025600
025700*    THE LAST FINALISED SALE ONCE CHECKED OUT - THE RECEIPT IS    00025700
025800*    PRINTED BEFORE THE NEXT START-SALE ACTION OVERWRITES IT.     00025800
025900*                                                                 00025900
026000 01  WS-PRICE-SAVED               PIC 9(9)   COMP-3 VALUE 0.      00026000
026100 01  WS-SUBTOTAL-TBL.                                             00026100
026200     05  WS-SUBTOTAL-ENTRY OCCURS 4 TIMES.                        00026200
026300         10  WS-SUBTOTAL-QTY         PIC 9(4)   COMP.             00026300
026400         10  WS-SUBTOTAL-AMT         PIC 9(9)   COMP-3.           00026400
026500     05  FILLER                      PIC X(4).                    00026500
026600*                                                                 00026600
026700 01  WS-RECEIPT-LINES.                                            00026700
026800     05  WS-RECEIPT-LINE OCCURS 20 TIMES PIC X(80).               00026800
026900     05  FILLER                      PIC X(4).                    00026900
027000*                                                                 00027000
027100 01  WS-STATS.                                                    00027100
027200     05  WS-GROSS-EARNINGS       PIC 9(9)   COMP-3  VALUE 0.      00027200
027300     05  WS-GRS-EARN-TYP OCCURS 4 TIMES PIC 9(9) COMP-3           00027300
027400         VALUE 0.                                                 00027400
027500     05  WS-TXN-COUNT             PIC 9(5)   COMP    VALUE 0.     00027500
027600     05  WS-PRODUCTS-SOLD         PIC 9(7)   COMP-3  VALUE 0.     00027600
027700     05  WS-PRD-SOLD-TYP OCCURS 4 TIMES PIC 9(7) COMP-3           00027700
027800         VALUE 0.                                                 00027800
027900     05  WS-DSC-PCT-SUM-TYP OCCURS 4 TIMES PIC 9(7) COMP-3        00027900
028000         VALUE 0.                                                 00028000
028100     05  WS-HIGHEST-GROSS-ID      PIC 9(5)            VALUE 0.    00028100
028200     05  WS-HIGHEST-GROSS-AMT     PIC 9(9)   COMP-3   VALUE 0.    00028200
028300     05  WS-MOST-POPULAR-TYPE     PIC X(4).                       00028300
028400     05  WS-MOST-POPULAR-QTY      PIC 9(7)   COMP-3   VALUE 0.    00028400
028500     05  WS-AVG-SPEND             PIC 9(7)V99         VALUE 0.    00028500
028600     05  WS-AVG-DISC-TYPE OCCURS 4 TIMES PIC 9(3)V99 VALUE 0.     00028600
028700     05  FILLER                   PIC X(4).                       00028700
028800*                                                                 00028800
028900 01  WS-MONEY-EDIT.                                               00028900
029000     05  WS-ME-EDIT-SRC           PIC 9(9)   COMP-3  VALUE 0.     00029000
029100     05  WS-NE-MONEY              PIC ZZZZZZZZ9.                  00029100
029200     05  WS-ME-EDIT               PIC X(12).                      00029200
029300     05  WS-AVG-EDIT              PIC ZZZZZZ9.99.                 00029300
029400     05  WS-CT-EDIT               PIC ZZZZZZ9.                    00029400
029500     05  FILLER                   PIC X(4).                       00029500
029600*                                                                 00029600
029700 01  RPT-STATS-HDR1.                                              00029700
029800     05  FILLER  PIC X(25) VALUE                                  00029800
029900                  'END OF RUN STATISTICS - '.                     00029900
030000     05  RPT-H1-MM               PIC 99.                          00030000
030100     05  FILLER  PIC X(1) VALUE '/'.                              00030100
030200     05  RPT-H1-DD               PIC 99.                          00030200
030300     05  FILLER  PIC X(1) VALUE '/'.                              00030300
030400     05  RPT-H1-CC               PIC 99.                          00030400
030500     05  RPT-H1-YY               PIC 99.                          00030500
030600     05  FILLER  PIC X(44) VALUE SPACES.                          00030600
030700*                                                                 00030700
030800 01  RPT-STATS-DETAIL.                                            00030800
030900     05  RPT-SD-LABEL            PIC X(30).                       00030900
031000     05  RPT-SD-VALUE            PIC X(20).                       00031000
031100     05  FILLER                  PIC X(30) VALUE SPACES.          00031100
031200*                                                                 00031200
031300**************************************************************    00031300
031400 PROCEDURE DIVISION.                                              00031400
031500**************************************************************    00031500
031600*                                                                 00031600
031700 000-MAIN.                                                        00031700
031800     ACCEPT CURRENT-DATE FROM DATE.                               00031800
031900     MOVE 19 TO CURRENT-CENT.                                     00031900
032000     IF CURRENT-YEAR < 50                                         00032000
032100         MOVE 20 TO CURRENT-CENT                                  00032100
032200     END-IF.                                                      00032200
032300*        Y2K - 10/98 - CENTURY WINDOW PIVOTS ON YEAR 50.          00032300
032400     ACCEPT CURRENT-TIME FROM TIME.                               00032400
032500     IF WS-FANCY-INV-SW                                           00032500
032600         MOVE 'F' TO WS-INV-KIND                                  00032600
032700     ELSE                                                         00032700
032800         MOVE 'B' TO WS-INV-KIND                                  00032800
032900     END-IF.                                                      00032900
033000     DISPLAY 'FARMST01 STARTED - INV MODE ' WS-INV-KIND.          00033000
033100*                                                                 00033100
033200     PERFORM 700-OPEN-FILES.                                      00033200
033300     PERFORM 710-READ-CUSTOMER-FILE.                              00033300
033400     PERFORM 711-LOAD-ONE-CUSTOMER                                00033400
033500         UNTIL WS-CUST-EOF.                                       00033500
033600     PERFORM 715-READ-STOCK-FILE.                                 00033600
033700     PERFORM 716-LOAD-ONE-STOCK-REC                               00033700
033800         UNTIL WS-STOCK-EOF.                                      00033800
033900     PERFORM 720-READ-SALES-FILE.                                 00033900
034000     PERFORM 100-PROCESS-SALES-TRAN                               00034000
034100         UNTIL WS-SALES-EOF.                                      00034100
034200*                                                                 00034200
034300     PERFORM 840-COMPUTE-AVERAGES.                                00034300
034400     PERFORM 820-FIND-MOST-POPULAR.                               00034400
034500     PERFORM 850-WRITE-SUMMARY.                                   00034500
034600     PERFORM 790-CLOSE-FILES.                                     00034600
034700     DISPLAY 'FARMST01 ENDED - ' WS-ERROR-COUNT ' ERROR(S).'.     00034700
034800     GOBACK.                                                      00034800
034900*                                                                 00034900
035000 100-PROCESS-SALES-TRAN.                                          00035000
035100     IF SALE-ACTION IS NOT SALE-ACTION-CLASS                      00035100
035200         MOVE 'INVALID SALES ACTION CODE' TO WS-RETURN-MSG        00035200
035300         PERFORM 299-REPORT-BAD-TRAN                              00035300
035400     ELSE                                                         00035400
035500         EVALUATE TRUE                                            00035500
035600             WHEN SALE-ACTION = 'S'                               00035600
035700                 PERFORM 500-START-SALE                           00035700
035800             WHEN SALE-ACTION = 'A'                               00035800
035900                 PERFORM 510-ADD-TO-CART                          00035900
036000             WHEN SALE-ACTION = 'D'                               00036000
036100                 PERFORM 520-REGISTER-DISCOUNT                    00036100
036200             WHEN SALE-ACTION = 'C'                               00036200
036300                 PERFORM 530-CHECKOUT                             00036300
036400         END-EVALUATE                                             00036400
036500     END-IF.                                                      00036500
036600     PERFORM 720-READ-SALES-FILE.                                 00036600
036700*                                                                 00036700
036800**************************************************************    00036800
036900*    CUSTOMER MASTER MAINTENANCE (C1-C4)                          00036900
037000**************************************************************    00037000
037100*                                                                 00037100
037200 400-ADD-CUSTOMER.                                                00037200
037300*    C2 - REJECT A DUPLICATE (NAME,PHONE) IDENTITY.  THE ERROR    00037300
037400*    CARRIES THE EXISTING CUSTOMER'S TEXT REPRESENTATION.         00037400
037500     PERFORM 410-FIND-CUSTOMER.                                   00037500
037600     IF WS-RETURN-OK                                              00037600
037700         MOVE SPACES TO WS-RETURN-MSG                             00037700
037800         STRING 'Name: '         DELIMITED BY SIZE                00037800
037900                WS-CM-NAME(WS-CUST-IX)  DELIMITED BY SIZE         00037900
038000                ' | Phone Number: ' DELIMITED BY SIZE             00038000
038100                WS-CM-PHONE(WS-CUST-IX) DELIMITED BY SIZE         00038100
038200                ' | Address: '   DELIMITED BY SIZE                00038200
038300                WS-CM-ADDRESS(WS-CUST-IX) DELIMITED BY SIZE       00038300
038400                INTO WS-RETURN-MSG                                00038400
038500         MOVE '90' TO WS-RETURN-CODE                              00038500
038600     ELSE                                                         00038600
038700         ADD 1 TO WS-CUST-COUNT                                   00038700
038800         MOVE SALE-CUST-NAME  TO WS-CM-NAME(WS-CUST-COUNT)        00038800
038900         MOVE SALE-CUST-PHONE TO WS-CM-PHONE(WS-CUST-COUNT)       00038900
039000         MOVE SPACES          TO WS-CM-ADDRESS(WS-CUST-COUNT)     00039000
039100         MOVE '00' TO WS-RETURN-CODE                              00039100
039200     END-IF.                                                      00039200
039300*                                                                 00039300
039400 410-FIND-CUSTOMER.                                               00039400
039500*    C1/C3 - EXACT (NAME,PHONE) SCAN - ADDRESS IS NOT THE KEY.    00039500
039600*    THE TABLE ITSELF IS TESTED IN THE UNTIL PHRASE (NOT A        00039600
039700*    SWITCH SET BY THE BODY) SO WS-CUST-IX STOPS RIGHT ON         00039700
039800*    THE MATCHING SLOT - SEE 900-LOOKUP-TYPE-SEQ FOR THE          00039800
039900*    SAME IDIOM.                                                  00039900
040000     PERFORM 415-FIND-CUST-SCAN                                   00040000
040100         VARYING WS-CUST-IX FROM 1 BY 1                           00040100
040200         UNTIL WS-CUST-IX > WS-CUST-COUNT                         00040200
040300            OR (WS-CM-NAME(WS-CUST-IX) = SALE-CUST-NAME           00040300
040400            AND WS-CM-PHONE(WS-CUST-IX) = SALE-CUST-PHONE).       00040400
040500     IF WS-CUST-IX > WS-CUST-COUNT                                00040500
040600         MOVE '90' TO WS-RETURN-CODE                              00040600
040700         MOVE 'CUSTOMER NOT FOUND' TO WS-RETURN-MSG               00040700
040800     ELSE                                                         00040800
040900         MOVE '00' TO WS-RETURN-CODE                              00040900
041000     END-IF.                                                      00041000
041100*                                                                 00041100
041200 415-FIND-CUST-SCAN.                                              00041200
041300     CONTINUE.                                                    00041300
041400*                                                                 00041400
041500**************************************************************    00041500
041600*    SALES TRANSACTION CYCLE (T1-T5)                              00041600
041700**************************************************************    00041700
041800*                                                                 00041800
041900 500-START-SALE.                                                  00041900
042000*    T1 - ONLY ONE UNFINALISED TRANSACTION AT A TIME.             00042000
042100     IF WS-TXN-IS-ACTIVE                                          00042100
042200         MOVE 'A sale is already in progress.'                    00042200
042300             TO WS-RETURN-MSG                                     00042300
042400         PERFORM 299-REPORT-BAD-TRAN                              00042400
042500     ELSE                                                         00042500
042600         PERFORM 410-FIND-CUSTOMER                                00042600
042700         IF NOT WS-RETURN-OK                                      00042700
042800             PERFORM 400-ADD-CUSTOMER                             00042800
042900         END-IF                                                   00042900
043000         ADD 1 TO WS-NEXT-TXN-ID                                  00043000
043100         MOVE WS-NEXT-TXN-ID  TO TXN-ID                           00043100
043200         MOVE SALE-TXN-TYPE   TO TXN-TYPE                         00043200
043300         MOVE SALE-CUST-NAME  TO TXN-CUST-NAME                    00043300
043400         MOVE SALE-CUST-PHONE TO TXN-CUST-PHONE                   00043400
043500         MOVE 'A'             TO TXN-STATUS                       00043500
043600         MOVE 0               TO TXN-ITEM-COUNT                   00043600
043700         MOVE 0               TO TXN-TOTAL                        00043700
043800         PERFORM 505-CLEAR-DISCOUNTS                              00043800
043900             VARYING WS-DISC-IX FROM 1 BY 1                       00043900
044000             UNTIL WS-DISC-IX > 4                                 00044000
044100         MOVE 'Y' TO WS-TXN-ACTIVE-SW                             00044100
044200     END-IF.                                                      00044200
044300*                                                                 00044300
044400 505-CLEAR-DISCOUNTS.                                             00044400
044500     MOVE FP-TYPE-CODE(WS-DISC-IX)                                00044500
044600         TO TXN-DISC-TYPE(WS-DISC-IX).                            00044600
044700     MOVE 0   TO TXN-DISC-PERCENT(WS-DISC-IX).                    00044700
044800     MOVE 'N' TO TXN-DISC-SET(WS-DISC-IX).                        00044800
044900*                                                                 00044900
045000 510-ADD-TO-CART.                                                 00045000
045100*    T2 - MUST HAVE AN ACTIVE SALE.                               00045100
045200     IF NOT WS-TXN-IS-ACTIVE                                      00045200
045300         MOVE WS-MSG-NO-SALE TO WS-RETURN-MSG                     00045300
045400         PERFORM 299-REPORT-BAD-TRAN                              00045400
045500     ELSE                                                         00045500
045600         IF SALE-QTY < 1                                          00045600
045700             MOVE WS-MSG-QTY-MIN TO WS-RETURN-MSG                 00045700
045800             PERFORM 299-REPORT-BAD-TRAN                          00045800
045900         ELSE                                                     00045900
046000             IF SALE-QTY > 1 AND WS-INV-IS-BASIC                  00046000
046100                 MOVE WS-MSG-BASIC-REMOVE TO WS-RETURN-MSG        00046100
046200                 PERFORM 299-REPORT-BAD-TRAN                      00046200
046300             ELSE                                                 00046300
046400                 MOVE 'N' TO WS-STOP-REMOVE-SW                    00046400
046500                 PERFORM 515-REMOVE-AND-CART                      00046500
046600                     VARYING WS-ITEM-IX FROM 1 BY 1               00046600
046700                     UNTIL WS-ITEM-IX > SALE-QTY                  00046700
046800                        OR WS-STOP-REMOVE-SW = 'Y'                00046800
046900             END-IF                                               00046900
047000         END-IF                                                   00047000
047100     END-IF.                                                      00047100
047200*                                                                 00047200
047300 515-REMOVE-AND-CART.                                             00047300
047400*    I1 - NO QUALITY IS SUPPLIED HERE - FARMINV1 ALWAYS           00047400
047500*    TAKES THE HIGHEST QUALITY GRADE PRESENT FOR THE TYPE.        00047500
047600     MOVE 'RM1 '         TO WS-FUNCTION-CODE.                     00047600
047700     MOVE SALE-PROD-TYPE TO WS-PROD-TYPE-ARG.                     00047700
047800     CALL 'FARMINV1' USING WS-INV-KIND, WS-FUNCTION-CODE,         00047800
047900             WS-PROD-TYPE-ARG, WS-PROD-QUALITY-ARG,               00047900
048000             WS-QTY-REQ-ARG, WS-QTY-DONE-ARG, WS-INV-COUNT,       00048000
048100             WS-INV-TBL, WS-RETURN-CODE, WS-RETURN-MSG.           00048100
048200     IF WS-RETURN-OK AND WS-QTY-DONE-ARG = 1                      00048200
048300         ADD 1 TO TXN-ITEM-COUNT                                  00048300
048400         MOVE WS-PROD-TYPE-ARG                                    00048400
048500             TO TXN-ITEM-TYPE(TXN-ITEM-COUNT)                     00048500
048600         MOVE WS-PROD-QUALITY-ARG                                 00048600
048700             TO TXN-ITEM-QUALITY(TXN-ITEM-COUNT)                  00048700
048800     ELSE                                                         00048800
048900         MOVE 'Y' TO WS-STOP-REMOVE-SW                            00048900
049000     END-IF.                                                      00049000
049100*                                                                 00049100
049200 520-REGISTER-DISCOUNT.                                           00049200
049300*    A DISCOUNT IS ALWAYS STORED REGARDLESS OF TXN-TYPE -         00049300
049400*    FARMPRC1 SIMPLY NEVER CONSULTS IT UNLESS TXN-IS-SPECIAL.     00049400
049500     IF NOT WS-TXN-IS-ACTIVE                                      00049500
049600         MOVE WS-MSG-NO-SALE TO WS-RETURN-MSG                     00049600
049700         PERFORM 299-REPORT-BAD-TRAN                              00049700
049800     ELSE                                                         00049800
049900         MOVE SALE-DISC-TYPE TO WS-LOOKUP-TYPE                    00049900
050000         PERFORM 900-LOOKUP-TYPE-SEQ                              00050000
050100         MOVE SALE-DISC-PERCENT                                   00050100
050200             TO TXN-DISC-PERCENT(WS-TYPE-IX)                      00050200
050300         MOVE 'Y' TO TXN-DISC-SET(WS-TYPE-IX)                     00050300
050400     END-IF.                                                      00050400
050500*                                                                 00050500
050600 530-CHECKOUT.                                                    00050600
050700*    T4 - MUST HAVE AN ACTIVE SALE.                               00050700
050800     IF NOT WS-TXN-IS-ACTIVE                                      00050800
050900         MOVE 'No sale is in progress to check out.' TO           00050900
051000             WS-RETURN-MSG                                        00051000
051100         PERFORM 299-REPORT-BAD-TRAN                              00051100
051200     ELSE                                                         00051200
051300*        T3 - THE PURCHASE LIST IS ALREADY THE CART ITSELF -      00051300
051400*        SEE THE BANNER COMMENT ON WS-CURRENT-TXN ABOVE.          00051400
051500         MOVE 'F' TO TXN-STATUS                                   00051500
051600         MOVE 'N' TO WS-TXN-ACTIVE-SW                             00051600
051700         IF TXN-ITEM-COUNT > 0                                    00051700
051800*            T5 - ONLY NON-EMPTY SALES ARE RECORDED.              00051800
051900             CALL 'FARMPRC1' USING FARM-TXN-REC,                  00051900
052000                     WS-SUBTOTAL-TBL, WS-PRICE-SAVED,             00052000
052100                     WS-RETURN-CODE, WS-RETURN-MSG                00052100
052200             PERFORM 800-ACCUMULATE-STATS                         00052200
052300             PERFORM 540-PRINT-RECEIPT                            00052300
052400         END-IF                                                   00052400
052500     END-IF.                                                      00052500
052600*                                                                 00052600
052700 540-PRINT-RECEIPT.                                               00052700
052800     CALL 'FARMRCT1' USING FARM-TXN-REC, WS-SUBTOTAL-TBL,         00052800
052900             WS-PRICE-SAVED, WS-LINE-COUNT, WS-RECEIPT-LINES.     00052900
053000     PERFORM 545-WRITE-ONE-LINE                                   00053000
053100         VARYING WS-LINE-IX FROM 1 BY 1                           00053100
053200         UNTIL WS-LINE-IX > WS-LINE-COUNT.                        00053200
053300*                                                                 00053300
053400 545-WRITE-ONE-LINE.                                              00053400
053500     MOVE WS-RECEIPT-LINE(WS-LINE-IX) TO RECEIPT-FD-REC.          00053500
053600     WRITE RECEIPT-FD-REC.                                        00053600
053700*                                                                 00053700
053800**************************************************************    00053800
053900*    STOCKING FLOW (ORCHESTRATOR-LEVEL RULES)                     00053900
054000**************************************************************    00054000
054100*                                                                 00054100
054200 300-PROCESS-STOCK-TRAN.                                          00054200
054300     IF STK-QUANTITY < 1                                          00054300
054400         MOVE WS-MSG-QTY-MIN TO WS-RETURN-MSG                     00054400
054500         PERFORM 299-REPORT-BAD-TRAN                              00054500
054600     ELSE                                                         00054600
054700         IF STK-QUANTITY > 1 AND WS-INV-IS-BASIC                  00054700
054800             MOVE WS-MSG-BASIC-ADD TO WS-RETURN-MSG               00054800
054900             PERFORM 299-REPORT-BAD-TRAN                          00054900
055000         ELSE                                                     00055000
055100             MOVE 'ADDQ'           TO WS-FUNCTION-CODE            00055100
055200             MOVE STK-PROD-TYPE    TO WS-PROD-TYPE-ARG            00055200
055300             MOVE STK-PROD-QUALITY TO WS-PROD-QUALITY-ARG         00055300
055400             MOVE STK-QUANTITY     TO WS-QTY-REQ-ARG              00055400
055500             CALL 'FARMINV1' USING WS-INV-KIND,                   00055500
055600                     WS-FUNCTION-CODE, WS-PROD-TYPE-ARG,          00055600
055700                     WS-PROD-QUALITY-ARG, WS-QTY-REQ-ARG,         00055700
055800                     WS-QTY-DONE-ARG, WS-INV-COUNT,               00055800
055900                     WS-INV-TBL, WS-RETURN-CODE,                  00055900
056000                     WS-RETURN-MSG                                00056000
056100             IF NOT WS-RETURN-OK                                  00056100
056200                 PERFORM 299-REPORT-BAD-TRAN                      00056200
056300             END-IF                                               00056300
056400         END-IF                                                   00056400
056500     END-IF.                                                      00056500
056600*                                                                 00056600
056700**************************************************************    00056700
056800*    HISTORY / STATISTICS (H1-H7)                                 00056800
056900**************************************************************    00056900
057000*                                                                 00057000
057100 800-ACCUMULATE-STATS.                                            00057100
057200     ADD 1 TO WS-TXN-COUNT.                                       00057200
057300     ADD TXN-TOTAL TO WS-GROSS-EARNINGS.                          00057300
057400*        H4 - FIRST TRANSACTION STRICTLY GREATER THAN ALL         00057400
057500*        OTHERS WINS - TIES KEEP THE EARLIER TRANSACTION.         00057500
057600     IF TXN-TOTAL > WS-HIGHEST-GROSS-AMT                          00057600
057700         MOVE TXN-TOTAL       TO WS-HIGHEST-GROSS-AMT             00057700
057800         MOVE TXN-ID          TO WS-HIGHEST-GROSS-ID              00057800
057900     END-IF.                                                      00057900
058000     PERFORM 805-ACCUMULATE-ONE-ITEM                              00058000
058100         VARYING WS-ITEM-IX FROM 1 BY 1                           00058100
058200         UNTIL WS-ITEM-IX > TXN-ITEM-COUNT.                       00058200
058300     IF TXN-IS-SPECIAL                                            00058300
058400         PERFORM 810-ACCUMULATE-DISCOUNT                          00058400
058500             VARYING WS-DISC-IX FROM 1 BY 1                       00058500
058600             UNTIL WS-DISC-IX > 4                                 00058600
058700     END-IF.                                                      00058700
058800*                                                                 00058800
058900 805-ACCUMULATE-ONE-ITEM.                                         00058900
059000*    H2 - GROSS EARNINGS PER TYPE USES THE UNDISCOUNTED           00059000
059100*    CATALOG PRICE, NOT THE POSTED TOTAL - SEE IS-0388.           00059100
059200     ADD 1 TO WS-PRODUCTS-SOLD.                                   00059200
059300     MOVE TXN-ITEM-TYPE(WS-ITEM-IX) TO WS-LOOKUP-TYPE.            00059300
059400     PERFORM 900-LOOKUP-TYPE-SEQ.                                 00059400
059500     ADD 1 TO WS-PRD-SOLD-TYP(WS-TYPE-IX).                        00059500
059600     ADD FP-BASE-PRICE(WS-TYPE-IX)                                00059600
059700         TO WS-GRS-EARN-TYP(WS-TYPE-IX).                          00059700
059800*                                                                 00059800
059900 810-ACCUMULATE-DISCOUNT.                                         00059900
060000*    H7 - SUM OF REGISTERED PERCENTAGES, DIVIDED LATER BY THE     00060000
060100*    TOTAL TRANSACTION COUNT OF ANY KIND (NOT JUST SPECIAL).      00060100
060200     IF TXN-DISC-IS-SET(WS-DISC-IX)                               00060200
060300         ADD TXN-DISC-PERCENT(WS-DISC-IX)                         00060300
060400             TO WS-DSC-PCT-SUM-TYP(WS-DISC-IX)                    00060400
060500     END-IF.                                                      00060500
060600*                                                                 00060600
060700 820-FIND-MOST-POPULAR.                                           00060700
060800*    H5 - LARGEST QUANTITY SOLD, TIES BROKEN BY CATALOG           00060800
060900*    ORDER - SCANNING IN SEQUENCE AND TESTING "GREATER            00060900
061000*    THAN" KEEPS THE EARLIEST TYPE ON A TIE AUTOMATICALLY.        00061000
061100     MOVE 'EGG ' TO WS-MOST-POPULAR-TYPE.                         00061100
061200     MOVE 0      TO WS-MOST-POPULAR-QTY.                          00061200
061300     PERFORM 825-TEST-ONE-TYPE                                    00061300
061400         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00061400
061500*                                                                 00061500
061600 825-TEST-ONE-TYPE.                                               00061600
061700     IF WS-PRD-SOLD-TYP(WS-TYPE-IX) > WS-MOST-POPULAR-QTY         00061700
061800         MOVE WS-PRD-SOLD-TYP(WS-TYPE-IX)                         00061800
061900             TO WS-MOST-POPULAR-QTY                               00061900
062000         MOVE FP-TYPE-CODE(WS-TYPE-IX) TO WS-MOST-POPULAR-TYPE    00062000
062100     END-IF.                                                      00062100
062200*                                                                 00062200
062300 840-COMPUTE-AVERAGES.                                            00062300
062400*    H6 - AVERAGE SPEND PER VISIT.                                00062400
062500     IF WS-TXN-COUNT = 0                                          00062500
062600         MOVE 0 TO WS-AVG-SPEND                                   00062600
062700     ELSE                                                         00062700
062800         COMPUTE WS-AVG-SPEND ROUNDED =                           00062800
062900             WS-GROSS-EARNINGS / WS-TXN-COUNT                     00062900
063000     END-IF.                                                      00063000
063100*    H7 - AVERAGE DISCOUNT PER TYPE - DIVISOR IS ALL RECORDED     00063100
063200*    TRANSACTIONS, NOT JUST SPECIAL-SALE ONES.                    00063200
063300     PERFORM 845-COMPUTE-ONE-AVG-DISC                             00063300
063400         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00063400
063500*                                                                 00063500
063600 845-COMPUTE-ONE-AVG-DISC.                                        00063600
063700     IF WS-DSC-PCT-SUM-TYP(WS-TYPE-IX) = 0 OR WS-TXN-COUNT = 0    00063700
063800         MOVE 0 TO WS-AVG-DISC-TYPE(WS-TYPE-IX)                   00063800
063900     ELSE                                                         00063900
064000         COMPUTE WS-AVG-DISC-TYPE(WS-TYPE-IX) ROUNDED =           00064000
064100             WS-DSC-PCT-SUM-TYP(WS-TYPE-IX) / WS-TXN-COUNT        00064100
064200     END-IF.                                                      00064200
064300*                                                                 00064300
064400 900-LOOKUP-TYPE-SEQ.                                             00064400
064500*    SHARED CATALOG-SEQUENCE LOOKUP - THE DISCOUNT TABLE AND      00064500
064600*    THE PER-TYPE STATISTICS TABLES ARE BOTH INDEXED BY THIS      00064600
064700*    SAME CATALOG SEQUENCE NUMBER (1=EGG,2=MILK,3=JAM,4=WOOL).    00064700
064800     MOVE 0 TO WS-TYPE-IX.                                        00064800
064900     PERFORM 901-SCAN-TYPE-SEQ                                    00064900
065000         VARYING WS-TYPE-IX FROM 1 BY 1                           00065000
065100         UNTIL WS-TYPE-IX > 4                                     00065100
065200            OR FP-TYPE-CODE(WS-TYPE-IX) = WS-LOOKUP-TYPE.         00065200
065300*                                                                 00065300
065400 901-SCAN-TYPE-SEQ.                                               00065400
065500     CONTINUE.                                                    00065500
065600*                                                                 00065600
065700**************************************************************    00065700
065800*    END OF RUN SUMMARY REPORT                                    00065800
065900**************************************************************    00065900
066000*                                                                 00066000
066100 850-WRITE-SUMMARY.                                               00066100
066200     MOVE CURRENT-MONTH TO RPT-H1-MM.                             00066200
066300     MOVE CURRENT-DAY   TO RPT-H1-DD.                             00066300
066400     MOVE CURRENT-CENT  TO RPT-H1-CC.                             00066400
066500     MOVE CURRENT-YEAR  TO RPT-H1-YY.                             00066500
066600     MOVE RPT-STATS-HDR1 TO SUMMARY-FD-REC.                       00066600
066700     WRITE SUMMARY-FD-REC.                                        00066700
066800*                                                                 00066800
066900     MOVE 'GROSS EARNINGS' TO RPT-SD-LABEL.                       00066900
067000     MOVE WS-GROSS-EARNINGS TO WS-ME-EDIT-SRC.                    00067000
067100     PERFORM 860-FORMAT-MONEY.                                    00067100
067200     MOVE WS-ME-EDIT TO RPT-SD-VALUE.                             00067200
067300     PERFORM 855-WRITE-DETAIL-LINE.                               00067300
067400     PERFORM 851-WRITE-TYPE-EARNINGS                              00067400
067500         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00067500
067600*                                                                 00067600
067700     MOVE 'TRANSACTIONS RECORDED' TO RPT-SD-LABEL.                00067700
067800     MOVE WS-TXN-COUNT TO WS-CT-EDIT.                             00067800
067900     MOVE WS-CT-EDIT TO RPT-SD-VALUE.                             00067900
068000     PERFORM 855-WRITE-DETAIL-LINE.                               00068000
068100*                                                                 00068100
068200     MOVE 'PRODUCTS SOLD' TO RPT-SD-LABEL.                        00068200
068300     MOVE WS-PRODUCTS-SOLD TO WS-CT-EDIT.                         00068300
068400     MOVE WS-CT-EDIT TO RPT-SD-VALUE.                             00068400
068500     PERFORM 855-WRITE-DETAIL-LINE.                               00068500
068600     PERFORM 852-WRITE-TYPE-SOLD                                  00068600
068700         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00068700
068800*                                                                 00068800
068900     MOVE 'MOST POPULAR PRODUCT' TO RPT-SD-LABEL.                 00068900
069000     MOVE WS-MOST-POPULAR-TYPE TO RPT-SD-VALUE.                   00069000
069100     PERFORM 855-WRITE-DETAIL-LINE.                               00069100
069200*                                                                 00069200
069300     MOVE 'HIGHEST GROSSING TRANSACTION' TO RPT-SD-LABEL.         00069300
069400     MOVE WS-HIGHEST-GROSS-ID TO WS-CT-EDIT.                      00069400
069500     MOVE WS-CT-EDIT TO RPT-SD-VALUE.                             00069500
069600     PERFORM 855-WRITE-DETAIL-LINE.                               00069600
069610     MOVE 'HIGHEST GROSSING TXN TOTAL' TO RPT-SD-LABEL.           00069610
069620     MOVE WS-HIGHEST-GROSS-AMT TO WS-ME-EDIT-SRC.                 00069620
069630     PERFORM 860-FORMAT-MONEY.                                    00069630
069640     MOVE WS-ME-EDIT TO RPT-SD-VALUE.                             00069640
069650     PERFORM 855-WRITE-DETAIL-LINE.                               00069650
069700*                                                                 00069700
069800     MOVE 'AVERAGE SPEND PER VISIT' TO RPT-SD-LABEL.              00069800
069900     MOVE WS-AVG-SPEND TO WS-AVG-EDIT.                            00069900
070000     MOVE WS-AVG-EDIT TO RPT-SD-VALUE.                            00070000
070100     PERFORM 855-WRITE-DETAIL-LINE.                               00070100
070200     PERFORM 853-WRITE-TYPE-AVG-DISC                              00070200
070300         VARYING WS-TYPE-IX FROM 1 BY 1 UNTIL WS-TYPE-IX > 4.     00070300
070400*                                                                 00070400
070500 851-WRITE-TYPE-EARNINGS.                                         00070500
070600     MOVE FP-DISPLAY-NAME(WS-TYPE-IX) TO RPT-SD-LABEL.            00070600
070700     MOVE WS-GRS-EARN-TYP(WS-TYPE-IX) TO WS-ME-EDIT-SRC.          00070700
070800     PERFORM 860-FORMAT-MONEY.                                    00070800
070900     MOVE WS-ME-EDIT TO RPT-SD-VALUE.                             00070900
071000     PERFORM 855-WRITE-DETAIL-LINE.                               00071000
071100*                                                                 00071100
071200 852-WRITE-TYPE-SOLD.                                             00071200
071300     MOVE FP-DISPLAY-NAME(WS-TYPE-IX) TO RPT-SD-LABEL.            00071300
071400     MOVE WS-PRD-SOLD-TYP(WS-TYPE-IX) TO WS-CT-EDIT.              00071400
071500     MOVE WS-CT-EDIT TO RPT-SD-VALUE.                             00071500
071600     PERFORM 855-WRITE-DETAIL-LINE.                               00071600
071700*                                                                 00071700
071800 853-WRITE-TYPE-AVG-DISC.                                         00071800
071900     MOVE FP-DISPLAY-NAME(WS-TYPE-IX) TO RPT-SD-LABEL.            00071900
072000     MOVE WS-AVG-DISC-TYPE(WS-TYPE-IX) TO WS-AVG-EDIT.            00072000
072100     MOVE WS-AVG-EDIT TO RPT-SD-VALUE.                            00072100
072200     PERFORM 855-WRITE-DETAIL-LINE.                               00072200
072300*                                                                 00072300
072400 855-WRITE-DETAIL-LINE.                                           00072400
072500     MOVE SPACES TO RPT-STATS-DETAIL.                             00072500
072600     STRING '    ' DELIMITED BY SIZE                              00072600
072700            RPT-SD-LABEL DELIMITED BY SIZE                        00072700
072800            INTO RPT-STATS-DETAIL.                                00072800
072900     MOVE RPT-SD-VALUE TO RPT-STATS-DETAIL(32:20).                00072900
073000     MOVE RPT-STATS-DETAIL TO SUMMARY-FD-REC.                     00073000
073100     WRITE SUMMARY-FD-REC.                                        00073100
073200*                                                                 00073200
073300 860-FORMAT-MONEY.                                                00073300
073400     MOVE WS-ME-EDIT-SRC TO WS-NE-MONEY.                          00073400
073500     MOVE WS-NE-MONEY    TO WS-ME-EDIT.                           00073500
073600*                                                                 00073600
073700**************************************************************    00073700
073800*    FILE HANDLING                                                00073800
073900**************************************************************    00073900
074000*                                                                 00074000
074100 700-OPEN-FILES.                                                  00074100
074200     OPEN INPUT  CUSTOMER-FILE                                    00074200
074300                 STOCK-FILE                                       00074300
074400                 SALES-FILE                                       00074400
074500          OUTPUT RECEIPT-FILE                                     00074500
074600                 SUMMARY-FILE.                                    00074600
074700     IF NOT WS-CUSTFILE-OK                                        00074700
074800         DISPLAY 'ERROR OPENING CUSTOMER-FILE. STATUS: '          00074800
074900                 WS-CUSTFILE-STATUS                               00074900
075000         MOVE 16 TO RETURN-CODE                                   00075000
075100         MOVE 'Y' TO WS-CUST-EOF-SW                               00075100
075200     END-IF.                                                      00075200
075300     IF NOT WS-STOCKFIL-OK                                        00075300
075400         DISPLAY 'ERROR OPENING STOCK-FILE. STATUS: '             00075400
075500                 WS-STOCKFIL-STATUS                               00075500
075600         MOVE 16 TO RETURN-CODE                                   00075600
075700         MOVE 'Y' TO WS-STOCK-EOF-SW                              00075700
075800     END-IF.                                                      00075800
075900     IF NOT WS-SALESFIL-OK                                        00075900
076000         DISPLAY 'ERROR OPENING SALES-FILE. STATUS: '             00076000
076100                 WS-SALESFIL-STATUS                               00076100
076200         MOVE 16 TO RETURN-CODE                                   00076200
076300         MOVE 'Y' TO WS-SALES-EOF-SW                              00076300
076400     END-IF.                                                      00076400
076500*                                                                 00076500
076600 710-READ-CUSTOMER-FILE.                                          00076600
076700     READ CUSTOMER-FILE                                           00076700
076800         AT END MOVE 'Y' TO WS-CUST-EOF-SW.                       00076800
076900*                                                                 00076900
077000 711-LOAD-ONE-CUSTOMER.                                           00077000
077100     ADD 1 TO WS-CUST-COUNT.                                      00077100
077200     MOVE CUST-NAME    TO WS-CM-NAME(WS-CUST-COUNT).              00077200
077300     MOVE CUST-PHONE   TO WS-CM-PHONE(WS-CUST-COUNT).             00077300
077400     MOVE CUST-ADDRESS TO WS-CM-ADDRESS(WS-CUST-COUNT).           00077400
077500     PERFORM 710-READ-CUSTOMER-FILE.                              00077500
077600*                                                                 00077600
077700 715-READ-STOCK-FILE.                                             00077700
077800     READ STOCK-FILE                                              00077800
077900         AT END MOVE 'Y' TO WS-STOCK-EOF-SW.                      00077900
078000*                                                                 00078000
078100 716-LOAD-ONE-STOCK-REC.                                          00078100
078200     PERFORM 300-PROCESS-STOCK-TRAN.                              00078200
078300     PERFORM 715-READ-STOCK-FILE.                                 00078300
078400*                                                                 00078400
078500 720-READ-SALES-FILE.                                             00078500
078600     READ SALES-FILE                                              00078600
078700         AT END MOVE 'Y' TO WS-SALES-EOF-SW.                      00078700
078800*                                                                 00078800
078900 790-CLOSE-FILES.                                                 00078900
079000     CLOSE CUSTOMER-FILE                                          00079000
079100           STOCK-FILE                                             00079100
079200           SALES-FILE                                             00079200
079300           RECEIPT-FILE                                           00079300
079400           SUMMARY-FILE.                                          00079400
079500*                                                                 00079500
079600 299-REPORT-BAD-TRAN.                                             00079600
079700     ADD 1 TO WS-ERROR-COUNT.                                     00079700
079800     DISPLAY 'FARMST01 ERROR - ' WS-RETURN-MSG.                   00079800
