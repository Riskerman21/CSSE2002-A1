000100**************************************************************    00000100
000200* FARMPROD - PRODUCT TYPE AND QUALITY GRADE REFERENCE TABLES.     00000200
000300*    FIXED CATALOG DATA FOR THE FARM SHOP BATCH SUITE.  THE       00000300
000400*    CATALOG ORDER (EGG,MILK,JAM,WOOL) GOVERNS RECEIPT LINE       00000400
000500*    ORDER, STOCK LISTING ORDER, AND ALL TIE-BREAK RULES.         00000500
000600*    DO NOT RESEQUENCE WITHOUT CHECKING ALL THREE CALLERS.        00000600
000700**************************************************************    00000700
000800 01  FARM-PRODUCT-VALUES.                                         00000800
000900     05  FILLER      PIC X(21) VALUE 'EGG 01egg       00050'.     00000900
001000     05  FILLER      PIC X(21) VALUE 'MILK02milk      00440'.     00001000
001100     05  FILLER      PIC X(21) VALUE 'JAM 03jam       00670'.     00001100
001200     05  FILLER      PIC X(21) VALUE 'WOOL04wool      02850'.     00001200
001300 01  FARM-PRODUCT-TABLE REDEFINES FARM-PRODUCT-VALUES.            00001300
001400     05  FP-ENTRY OCCURS 4 TIMES.                                 00001400
001500         10  FP-TYPE-CODE        PIC X(4).                        00001500
001600         10  FP-TYPE-SEQ         PIC 9(2).                        00001600
001700         10  FP-DISPLAY-NAME     PIC X(10).                       00001700
001800         10  FP-BASE-PRICE       PIC 9(5).                        00001800
001900*                                                                 00001900
002000 01  FARM-QUALITY-VALUES.                                         00002000
002100     05  FILLER              PIC X(9)  VALUE '1REGULAR '.         00002100
002200     05  FILLER              PIC X(9)  VALUE '2SILVER  '.         00002200
002300     05  FILLER              PIC X(9)  VALUE '3GOLD    '.         00002300
002400     05  FILLER              PIC X(9)  VALUE '4IRIDIUM '.         00002400
002500 01  FARM-QUALITY-TABLE REDEFINES FARM-QUALITY-VALUES.            00002500
002600     05  FQ-ENTRY OCCURS 4 TIMES.                                 00002600
002700         10  FQ-QUALITY-SEQ      PIC 9(1).                        00002700
002800         10  FQ-QUALITY-NAME     PIC X(8).                        00002800
