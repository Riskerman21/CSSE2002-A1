000100**************************************************************    00000100
000200* FARMINV1 - STOCK LEDGER MAINTENANCE SUBROUTINE.                 00000200
000300*                                                                 00000300
000400* CALLED BY FARMST01 (AND ANY FUTURE CALLER) TO ADD, REMOVE,      00000400
000500* CHECK, LIST OR COUNT ENTRIES IN THE LIVE INVENTORY TABLE.       00000500
000600* THE CALLER OWNS THE TABLE AND THE ENTRY COUNT - THIS ROUTINE    00000600
000700* ONLY REARRANGES WHAT IT IS HANDED.  ONE FUNCTION CODE IS        00000700
000800* SERVICED PER CALL.                                              00000800
000900**************************************************************    00000900
001000*                                                                 00001000
001100* CHANGE LOG                                                      00001100
001200*                                                                 00001200
001300*------------------------------------------------------------     00001300
001400** DATE     BY    REQUEST   DESCRIPTION                           00001400
001500*------------------------------------------------------------     00001500
001520** 02/09/87 RTD   IS-0114   ORIGINAL STOCK LEDGER LOGIC WRITTEN   00001520
001540**                          AS PART OF THE FARMST01 INVENTORY     00001540
001560**                          MAINTENANCE SCREENS.                  00001560
001600** 08/14/96 DWB   IS-0315   SPLIT OUT OF FARMST01 INTO ITS OWN    00001600
001700**                          CALLED MODULE SO THE STOCK LEDGER     00001700
001800**                          RULES LIVE IN ONE PLACE.              00001800
001900** 02/28/98 DWB   IS-0332   LIST FUNCTION NOW REGROUPS FANCY      00001900
002000**                          STOCK BY CATALOG ORDER IN PLACE.      00002000
002100** 10/02/98 DWB   IS-0340   YEAR 2000 - NO DATE FIELDS IN THIS    00002100
002200**                          MODULE, REVIEWED AND CLEARED.         00002200
002300** 07/19/02 LTC   IS-0379   REMOVE NOW SCANS QUALITY HIGH TO      00002300
002400**                          LOW PER THE REVISED STOCK POLICY.     00002400
002500*------------------------------------------------------------     00002500
002600*                                                                 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. FARMINV1.                                            00002800
002900 AUTHOR. R T DUGGAN.                                              00002900
003000 INSTALLATION. BLUE FURROW FARM SUPPLY - DATA PROCESSING.         00003000
003100 DATE-WRITTEN. 02/09/87.                                          00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY. COMPANY CONFIDENTIAL.                                  00003300
003400*                                                                 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900*                                                                 00003900
004000**************************************************************    00004000
004100 DATA DIVISION.                                                   00004100
004200 WORKING-STORAGE SECTION.                                         00004200
004300*                                                                 00004300
004400*    GRADES ARE SCANNED HIGH TO LOW - IRIDIUM(4) DOWN TO          00004400
004500*    REGULAR(1) - SEE FARM-QUALITY-TABLE IN FARMPROD FOR          00004500
004600*    THE ASCENDING CATALOG VIEW OF THE SAME FOUR GRADES.          00004600
004700 01  WS-GRADE-DESCEND-VALUES.                                     00004700
004800     05  FILLER              PIC 9(1) VALUE 4.                    00004800
004900     05  FILLER              PIC 9(1) VALUE 3.                    00004900
005000     05  FILLER              PIC 9(1) VALUE 2.                    00005000
005100     05  FILLER              PIC 9(1) VALUE 1.                    00005100
005200 01  WS-GRADE-DESCEND-TABLE REDEFINES                             00005200
005300         WS-GRADE-DESCEND-VALUES.                                 00005300
005400     05  WS-GRADE-DESCEND OCCURS 4 TIMES                          00005400
005500             PIC 9(1).                                            00005500
005600*                                                                 00005600
005700 01  WS-SWITCHES.                                                 00005700
005800     05  WS-FOUND-SW         PIC X(1) VALUE 'N'.                  00005800
005900         88  WS-FOUND            VALUE 'Y'.                       00005900
006000     05  FILLER              PIC X(2).                            00006000
006100*                                                                 00006100
006200 01  WS-SUBSCRIPTS.                                               00006200
006300     05  WS-GRADE-IX         PIC 9(4)   COMP VALUE 0.             00006300
006400     05  WS-SCAN-IX          PIC 9(4)   COMP VALUE 0.             00006400
006500     05  WS-SHIFT-IX         PIC 9(4)   COMP VALUE 0.             00006500
006600     05  WS-SHIFT-NEXT       PIC 9(4)   COMP VALUE 0.             00006600
006700     05  WS-ADD-IX           PIC 9(4)   COMP VALUE 0.             00006700
006800     05  WS-CAT-IX           PIC 9(4)   COMP VALUE 0.             00006800
006900     05  WS-COPY-IX          PIC 9(4)   COMP VALUE 0.             00006900
007000     05  WS-SORT-COUNT       PIC 9(4)   COMP VALUE 0.             00007000
007100     05  WS-TYPE-COUNT       PIC 9(4)   COMP VALUE 0.             00007100
007200     05  FILLER              PIC X(4).                            00007200
007300*                                                                 00007300
007400 77  WS-TARGET-QUALITY       PIC 9(1)   VALUE 0.                  00007400
007500 77  WS-CAT-PRICE            PIC 9(5)   VALUE 0.                  00007500
007600*                                                                 00007600
007700*    FIXED MESSAGE TEXT - QUOTED VERBATIM FROM SHOP POLICY,       00007700
007800*    SAME WORDING FARMST01 USES FOR THE STOCKING FLOW.            00007800
007900 01  WS-MSG-BASIC-ADDQ.                                           00007900
008000     05  FILLER      PIC X(15) VALUE 'Current invento'.           00008000
008100     05  FILLER      PIC X(15) VALUE 'ry is not fancy'.           00008100
008200     05  FILLER      PIC X(15) VALUE ' enough. Please'.           00008200
008300     05  FILLER      PIC X(15) VALUE ' supply product'.           00008300
008400     05  FILLER      PIC X(15) VALUE 's one at a time'.           00008400
008500     05  FILLER      PIC X( 1) VALUE '.'.                         00008500
008600     05  FILLER      PIC X( 4) VALUE '    '.                      00008600
008700*                                                                 00008700
008800 COPY FARMPROD.                                                   00008800
008900*                                                                 00008900
009000*    SCRATCH TABLE FOR THE LIST FUNCTION - HOLDS ONE FANCY        00009000
009100*    INVENTORY WHILE IT IS REGROUPED BY CATALOG TYPE, THEN        00009100
009200*    IS COPIED BACK OVER THE CALLER'S TABLE.                      00009200
009300 COPY FARMITEM REPLACING ==:TAG:== BY ==WS-SORT==.                00009300
009400*                                                                 00009400
009500 LINKAGE SECTION.                                                 00009500
009600*                                                                 00009600
009700 01  LK-INV-KIND             PIC X(1).                            00009700
009800     88  LK-INV-IS-FANCY         VALUE 'F'.                       00009800
009900     88  LK-INV-IS-BASIC         VALUE 'B'.                       00009900
010000 01  LK-FUNCTION-CODE        PIC X(4).                            00010000
010100 01  LK-PROD-TYPE-ARG        PIC X(4).                            00010100
010200 01  LK-PROD-QUALITY-ARG     PIC 9(1).                            00010200
010300 01  LK-QTY-REQ-ARG          PIC 9(4)   COMP.                     00010300
010400 01  LK-QTY-DONE-ARG         PIC 9(4)   COMP.                     00010400
010500 01  LK-INV-COUNT            PIC 9(4)   COMP.                     00010500
010600 COPY FARMITEM REPLACING ==:TAG:== BY ==LK-INV==.                 00010600
010700 01  LK-RETURN-CODE          PIC X(2).                            00010700
010800     88  LK-RETURN-OK            VALUE '00'.                      00010800
010900 01  LK-RETURN-MSG           PIC X(80).                           00010900
011000*                                                                 00011000
011100**************************************************************    00011100
011200 PROCEDURE DIVISION USING LK-INV-KIND, LK-FUNCTION-CODE,          00011200
011300         LK-PROD-TYPE-ARG, LK-PROD-QUALITY-ARG,                   00011300
011400         LK-QTY-REQ-ARG, LK-QTY-DONE-ARG, LK-INV-COUNT,           00011400
011500         LK-INV-TBL, LK-RETURN-CODE, LK-RETURN-MSG.               00011500
011600*                                                                 00011600
011700 000-MAIN-LOGIC.                                                  00011700
011800     MOVE '00' TO LK-RETURN-CODE.                                 00011800
011900     MOVE SPACES TO LK-RETURN-MSG.                                00011900
012000     MOVE 0 TO LK-QTY-DONE-ARG.                                   00012000
012100     EVALUATE LK-FUNCTION-CODE                                    00012100
012200         WHEN 'ADD1'                                              00012200
012300             PERFORM 100-ADD-SINGLE THRU 100-EXIT                 00012300
012400         WHEN 'ADDQ'                                              00012400
012500             PERFORM 150-ADD-QUANTITY THRU 150-EXIT               00012500
012600         WHEN 'EXST'                                              00012600
012700             PERFORM 200-CHECK-EXISTS THRU 200-EXIT               00012700
012800         WHEN 'RM1 '                                              00012800
012900             PERFORM 300-REMOVE-SINGLE THRU 300-EXIT              00012900
013000         WHEN 'LIST'                                              00013000
013100             PERFORM 400-LIST-STOCK THRU 400-EXIT                 00013100
013200         WHEN 'CNT '                                              00013200
013300             PERFORM 500-COUNT-TYPE THRU 500-EXIT                 00013300
013400         WHEN OTHER                                               00013400
013500             MOVE '99' TO LK-RETURN-CODE                          00013500
013600             MOVE 'INVALID INVENTORY FUNCTION CODE'               00013600
013700                 TO LK-RETURN-MSG                                 00013700
013800     END-EVALUATE.                                                00013800
013900     GOBACK.                                                      00013900
014000*                                                                 00014000
014100**************************************************************    00014100
014200*    ADD (I1/I2)                                                  00014200
014300**************************************************************    00014300
014400*                                                                 00014400
014500 100-ADD-SINGLE.                                                  00014500
014600     PERFORM 110-APPEND-ONE THRU 110-EXIT.                        00014600
014700     MOVE 1 TO LK-QTY-DONE-ARG.                                   00014700
014800 100-EXIT.                                                        00014800
014900     EXIT.                                                        00014900
015000*                                                                 00015000
015100 110-APPEND-ONE.                                                  00015100
015200     ADD 1 TO LK-INV-COUNT.                                       00015200
015300     MOVE LK-PROD-TYPE-ARG                                        00015300
015400         TO LK-INV-PROD-TYPE(LK-INV-COUNT).                       00015400
015500     MOVE LK-PROD-QUALITY-ARG                                     00015500
015600         TO LK-INV-PROD-QUALITY(LK-INV-COUNT).                    00015600
015700     PERFORM 900-LOOKUP-CATALOG-PRICE THRU 900-EXIT.              00015700
015800     MOVE WS-CAT-PRICE                                            00015800
015900         TO LK-INV-PROD-PRICE(LK-INV-COUNT).                      00015900
016000 110-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200*                                                                 00016200
016300 150-ADD-QUANTITY.                                                00016300
016400*    I2 - A BASIC LEDGER TAKES PRODUCTS ONE AT A TIME. THIS       00016400
016500*    IS ALSO CHECKED BY THE CALLER, BUT THE RULE BELONGS TO       00016500
016600*    THE LEDGER SO IT IS ENFORCED HERE TOO.                       00016600
016700     IF LK-QTY-REQ-ARG > 1 AND LK-INV-IS-BASIC                    00016700
016800         MOVE '91' TO LK-RETURN-CODE                              00016800
016900         MOVE WS-MSG-BASIC-ADDQ TO LK-RETURN-MSG                  00016900
017000         GO TO 150-EXIT                                           00017000
017100     END-IF.                                                      00017100
017200     PERFORM 160-ADD-ONE-OF-Q                                     00017200
017300         VARYING WS-ADD-IX FROM 1 BY 1                            00017300
017400         UNTIL WS-ADD-IX > LK-QTY-REQ-ARG.                        00017400
017500     MOVE LK-QTY-REQ-ARG TO LK-QTY-DONE-ARG.                      00017500
017600 150-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
017800*                                                                 00017800
017900 160-ADD-ONE-OF-Q.                                                00017900
018000     PERFORM 110-APPEND-ONE THRU 110-EXIT.                        00018000
018100*                                                                 00018100
018200**************************************************************    00018200
018300*    EXISTS                                                       00018300
018400**************************************************************    00018400
018500*                                                                 00018500
018600 200-CHECK-EXISTS.                                                00018600
018700*    THE TABLE ITSELF IS TESTED IN THE UNTIL PHRASE SO            00018700
018800*    WS-SCAN-IX STOPS RIGHT ON THE MATCHING SLOT, OR ONE          00018800
018900*    PAST THE TABLE BOUND WHEN NOTHING MATCHES.                   00018900
019000     PERFORM 210-SCAN-FOR-TYPE                                    00019000
019100         VARYING WS-SCAN-IX FROM 1 BY 1                           00019100
019200         UNTIL WS-SCAN-IX > LK-INV-COUNT                          00019200
019300            OR LK-INV-PROD-TYPE(WS-SCAN-IX) = LK-PROD-TYPE-ARG.   00019300
019400     IF WS-SCAN-IX > LK-INV-COUNT                                 00019400
019500         MOVE 0 TO LK-QTY-DONE-ARG                                00019500
019600     ELSE                                                         00019600
019700         MOVE 1 TO LK-QTY-DONE-ARG                                00019700
019800     END-IF.                                                      00019800
019900 200-EXIT.                                                        00019900
020000     EXIT.                                                        00020000
020100*                                                                 00020100
020200 210-SCAN-FOR-TYPE.                                               00020200
020300     CONTINUE.                                                    00020300
020400*                                                                 00020400
020500**************************************************************    00020500
020600*    REMOVE (I1)                                                  00020600
020700**************************************************************    00020700
020800*                                                                 00020800
020900 300-REMOVE-SINGLE.                                               00020900
021000*    I1 - GRADE 4 (IRIDIUM) DOWN TO GRADE 1 (REGULAR). THE        00021000
021100*    FIRST TYPE/GRADE MATCH IN INSERTION ORDER IS TAKEN.          00021100
021200     MOVE 'N' TO WS-FOUND-SW.                                     00021200
021300     PERFORM 310-SCAN-ONE-GRADE                                   00021300
021400         VARYING WS-GRADE-IX FROM 1 BY 1                          00021400
021500         UNTIL WS-GRADE-IX > 4 OR WS-FOUND.                       00021500
021600     IF WS-FOUND                                                  00021600
021700         MOVE 1 TO LK-QTY-DONE-ARG                                00021700
021800     ELSE                                                         00021800
021900         MOVE 0 TO LK-QTY-DONE-ARG                                00021900
022000     END-IF.                                                      00022000
022100 300-EXIT.                                                        00022100
022200     EXIT.                                                        00022200
022300*                                                                 00022300
022400 310-SCAN-ONE-GRADE.                                              00022400
022500     MOVE WS-GRADE-DESCEND(WS-GRADE-IX) TO WS-TARGET-QUALITY.     00022500
022600     PERFORM 320-SCAN-FOR-GRADE                                   00022600
022700         VARYING WS-SCAN-IX FROM 1 BY 1                           00022700
022800         UNTIL WS-SCAN-IX > LK-INV-COUNT                          00022800
022900            OR (LK-INV-PROD-TYPE(WS-SCAN-IX) = LK-PROD-TYPE-ARG   00022900
023000            AND LK-INV-PROD-QUALITY(WS-SCAN-IX)                   00023000
023100                = WS-TARGET-QUALITY).                             00023100
023200     IF WS-SCAN-IX NOT > LK-INV-COUNT                             00023200
023300         MOVE 'Y' TO WS-FOUND-SW                                  00023300
023400         PERFORM 330-COMPACT-TABLE THRU 330-EXIT                  00023400
023500     END-IF.                                                      00023500
023600*                                                                 00023600
023700 320-SCAN-FOR-GRADE.                                              00023700
023800     CONTINUE.                                                    00023800
023900*                                                                 00023900
024000 330-COMPACT-TABLE.                                               00024000
024100     PERFORM 335-SHIFT-ONE-UP                                     00024100
024200         VARYING WS-SHIFT-IX FROM WS-SCAN-IX BY 1                 00024200
024300         UNTIL WS-SHIFT-IX > LK-INV-COUNT - 1.                    00024300
024400     SUBTRACT 1 FROM LK-INV-COUNT.                                00024400
024500 330-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024800 335-SHIFT-ONE-UP.                                                00024800
024900     COMPUTE WS-SHIFT-NEXT = WS-SHIFT-IX + 1.                     00024900
025000     MOVE LK-INV-ENTRY(WS-SHIFT-NEXT)                             00025000
025100         TO LK-INV-ENTRY(WS-SHIFT-IX).                            00025100
025200*                                                                 00025200
025300**************************************************************    00025300
025400*    LIST (I4)                                                    00025400
025500**************************************************************    00025500
025600*                                                                 00025600
025700 400-LIST-STOCK.                                                  00025700
025800*    I4 - BASIC STOCK IS ALREADY IN INSERTION ORDER AND IS        00025800
025900*    LEFT ALONE.  FANCY STOCK IS REGROUPED BY CATALOG TYPE        00025900
026000*    ORDER (EGG,MILK,JAM,WOOL), KEEPING INSERTION ORDER           00026000
026100*    WITHIN EACH TYPE, VIA THE WS-SORT SCRATCH TABLE.             00026100
026200     IF LK-INV-IS-BASIC                                           00026200
026300         CONTINUE                                                 00026300
026400     ELSE                                                         00026400
026500         MOVE 0 TO WS-SORT-COUNT                                  00026500
026600         PERFORM 410-SORT-ONE-TYPE                                00026600
026700             VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4    00026700
026800         PERFORM 420-COPY-BACK-ONE                                00026800
026900             VARYING WS-COPY-IX FROM 1 BY 1                       00026900
027000             UNTIL WS-COPY-IX > LK-INV-COUNT                      00027000
027100     END-IF.                                                      00027100
027200 400-EXIT.                                                        00027200
027300     EXIT.                                                        00027300
027400*                                                                 00027400
027500 410-SORT-ONE-TYPE.                                               00027500
027600     PERFORM 415-SORT-SCAN-ONE                                    00027600
027700         VARYING WS-SCAN-IX FROM 1 BY 1                           00027700
027800         UNTIL WS-SCAN-IX > LK-INV-COUNT.                         00027800
027900*                                                                 00027900
028000 415-SORT-SCAN-ONE.                                               00028000
028100     IF LK-INV-PROD-TYPE(WS-SCAN-IX) = FP-TYPE-CODE(WS-CAT-IX)    00028100
028200         ADD 1 TO WS-SORT-COUNT                                   00028200
028300         MOVE LK-INV-ENTRY(WS-SCAN-IX)                            00028300
028400             TO WS-SORT-ENTRY(WS-SORT-COUNT)                      00028400
028500     END-IF.                                                      00028500
028600*                                                                 00028600
028700 420-COPY-BACK-ONE.                                               00028700
028800     MOVE WS-SORT-ENTRY(WS-COPY-IX)                               00028800
028900         TO LK-INV-ENTRY(WS-COPY-IX).                             00028900
029000*                                                                 00029000
029100**************************************************************    00029100
029200*    STOCK COUNT PER TYPE                                         00029200
029300**************************************************************    00029300
029400*                                                                 00029400
029500 500-COUNT-TYPE.                                                  00029500
029600     MOVE 0 TO WS-TYPE-COUNT.                                     00029600
029700     PERFORM 510-COUNT-SCAN-ONE                                   00029700
029800         VARYING WS-SCAN-IX FROM 1 BY 1                           00029800
029900         UNTIL WS-SCAN-IX > LK-INV-COUNT.                         00029900
030000     MOVE WS-TYPE-COUNT TO LK-QTY-DONE-ARG.                       00030000
030100 500-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*                                                                 00030300
030400 510-COUNT-SCAN-ONE.                                              00030400
030500     IF LK-INV-PROD-TYPE(WS-SCAN-IX) = LK-PROD-TYPE-ARG           00030500
030600         ADD 1 TO WS-TYPE-COUNT                                   00030600
030700     END-IF.                                                      00030700
030800*                                                                 00030800
030900**************************************************************    00030900
031000*    CATALOG PRICE LOOKUP (SHARED BY THE ADD PARAGRAPHS)          00031000
031100**************************************************************    00031100
031200*                                                                 00031200
031300 900-LOOKUP-CATALOG-PRICE.                                        00031300
031400     PERFORM 910-SCAN-CATALOG                                     00031400
031500         VARYING WS-CAT-IX FROM 1 BY 1                            00031500
031600         UNTIL WS-CAT-IX > 4                                      00031600
031700            OR FP-TYPE-CODE(WS-CAT-IX) = LK-PROD-TYPE-ARG.        00031700
031800     IF WS-CAT-IX NOT > 4                                         00031800
031900         MOVE FP-BASE-PRICE(WS-CAT-IX) TO WS-CAT-PRICE            00031900
032000         GO TO 900-EXIT                                           00032000
032100     END-IF.                                                      00032100
032200     MOVE 0 TO WS-CAT-PRICE.                                      00032200
032300 900-EXIT.                                                        00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600 910-SCAN-CATALOG.                                                00032600
032700     CONTINUE.                                                    00032700
