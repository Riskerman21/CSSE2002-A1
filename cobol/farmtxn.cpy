000100**************************************************************    00000100
000200* FARMTXN - TRANSACTION / SALE RECORD, HISTORY LEDGER ENTRY.      00000200
000300*    TXN-TYPE B=BASIC C=CATEGORISED S=SPECIAL SALE.  WHILE        00000300
000400*    TXN-STATUS IS 'A' THE ITEM TABLE IS THE CUSTOMER'S LIVE      00000400
000500*    CART; ONCE 'F' IT IS THE FROZEN PURCHASE LIST.               00000500
000600**************************************************************    00000600
000700 01  FARM-TXN-REC.                                                00000700
000800     05  TXN-ID              PIC 9(5).                            00000800
000900     05  TXN-TYPE            PIC X(1).                            00000900
001000         88  TXN-IS-BASIC        VALUE 'B'.                       00001000
001100         88  TXN-IS-CATEGORISED  VALUE 'C'.                       00001100
001200         88  TXN-IS-SPECIAL      VALUE 'S'.                       00001200
001300     05  TXN-CUST-NAME       PIC X(30).                           00001300
001400     05  TXN-CUST-PHONE      PIC 9(09).                           00001400
001500     05  TXN-STATUS          PIC X(1).                            00001500
001600         88  TXN-ACTIVE          VALUE 'A'.                       00001600
001700         88  TXN-FINALISED       VALUE 'F'.                       00001700
001800     05  TXN-ITEM-COUNT      PIC 9(4).                            00001800
001900     05  TXN-ITEM-TBL OCCURS 50 TIMES.                            00001900
002000         10  TXN-ITEM-TYPE       PIC X(4).                        00002000
002100         10  TXN-ITEM-QUALITY    PIC 9(1).                        00002100
002200     05  TXN-DISC-TBL OCCURS 4 TIMES.                             00002200
002300         10  TXN-DISC-TYPE       PIC X(4).                        00002300
002400         10  TXN-DISC-PERCENT    PIC 9(3).                        00002400
002500         10  TXN-DISC-SET        PIC X(1).                        00002500
002600             88  TXN-DISC-IS-SET     VALUE 'Y'.                   00002600
002700     05  TXN-TOTAL           PIC 9(9).                            00002700
002800     05  FILLER              PIC X(10).                           00002800
